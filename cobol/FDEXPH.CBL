000010*--------------------------------------------------------------
000020* FDEXPH.CBL  -  FD FOR THE GOODS-ISSUE (EXPORT) HEADER FILE.
000030*   1998-11-09  RVC  QLK-0102  ORIGINAL COPYBOOK.
000040*   2001-05-30  RVC  QLK-0225  ADDED WALK-IN CUSTOMER NAME
000050*                               FOR ORDERS WITH NO CUSTOMER ID.
000060*--------------------------------------------------------------
000070 FD  EXPORT-HDR-FILE
000080     LABEL RECORDS ARE STANDARD.
000090
000100 01  EXPORT-HEADER-RECORD.
000110     05  EXH-ID                     PIC 9(09).
000120     05  EXH-ACTION                 PIC X(01).
000130         88  EXH-ACTION-APPROVE         VALUE "A".
000140         88  EXH-ACTION-CONFIRM         VALUE "C".
000150         88  EXH-ACTION-REJECT          VALUE "R".
000160         88  EXH-ACTION-NONE            VALUE SPACE.
000170     05  EXH-CODE                   PIC X(20).
000180     05  EXH-TYPE                   PIC X(10).
000190     05  EXH-STATUS                 PIC X(10).
000200         88  EXH-STATUS-PENDING         VALUE "PENDING".
000210         88  EXH-STATUS-APPROVED        VALUE "APPROVED".
000220         88  EXH-STATUS-EXPORTED        VALUE "EXPORTED".
000230         88  EXH-STATUS-REJECTED        VALUE "REJECTED".
000240     05  EXH-DATE                   PIC 9(08).
000250     05  EXH-STORE-ID               PIC 9(09).
000260     05  EXH-CUSTOMER-ID            PIC 9(09).
000270     05  EXH-CUSTOMER-NAME          PIC X(30).
000280     05  EXH-NOTE                   PIC X(60).
000290     05  FILLER                     PIC X(04).
000300
000310 FD  EXPORT-HDR-FILE-OUT
000320     LABEL RECORDS ARE STANDARD.
000330
000340 01  EXPORT-HEADER-RECORD-OUT.
000350     05  EXH-ID-OUT                 PIC 9(09).
000360     05  EXH-ACTION-OUT             PIC X(01).
000370     05  EXH-CODE-OUT               PIC X(20).
000380     05  EXH-TYPE-OUT               PIC X(10).
000390     05  EXH-STATUS-OUT             PIC X(10).
000400     05  EXH-DATE-OUT               PIC 9(08).
000410     05  EXH-STORE-ID-OUT           PIC 9(09).
000420     05  EXH-CUSTOMER-ID-OUT        PIC 9(09).
000430     05  EXH-CUSTOMER-NAME-OUT      PIC X(30).
000440     05  EXH-NOTE-OUT               PIC X(60).
000450     05  FILLER                     PIC X(04).
