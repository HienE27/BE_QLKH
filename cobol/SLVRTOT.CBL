000010*--------------------------------------------------------------
000020* SLVRTOT.CBL  -  SELECTS FOR THE VOUCHER-REPORT RUNNING-TOTAL
000030*               CARRY FILES.  SHARED BY IMPORT-POST, EXPORT-POST
000040*               AND CHECK-POST SO THE LAST PROGRAM TO TOUCH
000050*               VOUCHRPT IN A NIGHTLY RUN CAN PRINT A GRAND
000060*               TOTAL SPANNING ALL THREE VOUCHER KINDS INSTEAD
000070*               OF JUST ITS OWN.  TWO FILES, NOT ONE, FOR THE
000080*               SAME REASON THE HEADER FILES USE AN -IN/-OUT
000090*               PAIR - LINE SEQUENTIAL CANNOT REWRITE A RECORD.
000100*   2016-05-16  DHQ  QLK-0918  ORIGINAL COPYBOOK.
000110*--------------------------------------------------------------
000120     SELECT VOUCHER-TOTALS-FILE-1 ASSIGN TO "VRPTTOT1"
000130         ORGANIZATION IS LINE SEQUENTIAL
000140         FILE STATUS IS WS-VRT1-FILE-STATUS.
000150
000160     SELECT VOUCHER-TOTALS-FILE-2 ASSIGN TO "VRPTTOT2"
000170         ORGANIZATION IS LINE SEQUENTIAL
000180         FILE STATUS IS WS-VRT2-FILE-STATUS.
