000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    EXPORT-POST.
000030 AUTHOR.        R V CARVALHO.
000040 INSTALLATION.  QLKH WAREHOUSE SYSTEMS - BATCH SECTION.
000050 DATE-WRITTEN.  NOVEMBER 1998.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*--------------------------------------------------------------
000090*  C H A N G E   L O G
000100*--------------------------------------------------------------
000110*   1998-11-09  RVC  QLK-0102  ORIGINAL PROGRAM.  REPLACES THE
000120*                               OLD INTERACTIVE GOODS-ISSUE
000130*                               SCREEN WITH A BATCH PASS OVER
000140*                               THE NIGHTLY SHIPPING REQUEST
000150*                               FEED.
000160*   1998-12-09  RVC  QLK-0109  ADDED PER-LINE DISCOUNT PERCENT
000170*                               TO THE VALUATION STEP, SAME AS
000180*                               THE RECEIPT SIDE.
000190*   1999-05-03  TLN  QLK-0140  LINES WITH ZERO OR MISSING UNIT
000200*                               PRICE ARE NOW SKIPPED INSTEAD OF
000210*                               ABENDING ON SIZE ERROR.
000220*   1998-99 Y2K  RVC  QLK-0150  REVIEWED FOR YEAR-2000 READINESS -
000230*                               EXH-DATE IS ALREADY AN 8-DIGIT
000240*                               CCYYMMDD FIELD, NO CHANGE NEEDED.
000250*   2001-11-20  TLN  QLK-0252  AVAILABILITY CHECK SPLIT INTO ITS
000260*                               OWN PASS AHEAD OF POSTING AFTER
000270*                               CUSTOMER SVC RAISED A PARTIALLY-
000280*                               SHIPPED ORDER (TICKET 01-884).
000290*   2006-07-21  MKP  QLK-0512  WIDENED CUSTOMER/STORE IDS TO
000300*                               NINE DIGITS.
000310*   2009-09-02  DHQ  QLK-0640  STOCK MASTER NOW HELD IN A
000320*                               WORKING-STORAGE TABLE FOR THE
000330*                               WHOLE RUN INSTEAD OF BEING
000340*                               RE-READ FOR EVERY LINE; HEADER
000350*                               STATUS NOW WRITTEN TO A NEW FILE
000360*                               (SEE SLEXPH.CBL) SINCE LINE
000370*                               SEQUENTIAL FILES CANNOT REWRITE.
000380*   2012-06-20  DHQ  QLK-0775  VOUCHER TOTAL ROUNDING CONFIRMED
000390*                               HALF-UP PER AUDIT FINDING 12-118.
000395*   2016-03-07  DHQ  QLK-0901  A VOUCHER WITH NO CODE ON THE FEED
000396*                               NOW GETS A GENERATED PXNCC CODE
000397*                               BEFORE VALIDATION, REPORTING OR
000398*                               THE ERROR LOG EVER SEE IT.
000399*   2016-05-16  DHQ  QLK-0918  VOUCHRPT WAS BEING TRUNCATED BACK
000401*                               TO NOTHING EACH NIGHT BECAUSE
000402*                               THIS PROGRAM OPENED IT OUTPUT
000403*                               AFTER IMPORT-POST HAD ALREADY
000404*                               WRITTEN TO IT - NOW OPENS EXTEND
000405*                               SO IMPORT-POST'S SECTION SURVIVES.
000406*                               ALSO PICKS UP IMPORT-POST'S RUN
000407*                               FIGURES FROM THE NEW CARRY FILE,
000408*                               ADDS ITS OWN, AND PASSES THE
000409*                               COMBINED TOTAL ON TO CHECK-POST.
000410*--------------------------------------------------------------
000410*  THIS PROGRAM POSTS ONE NIGHT'S GOODS-ISSUE (EXPORT) VOUCHERS.
000420*  HEADERS AND THEIR DETAIL LINES ARRIVE AS TWO SEPARATE FILES,
000430*  BOTH IN ASCENDING VOUCHER-ID ORDER; THE DETAIL FILE IS READ
000440*  ONE LINE AHEAD AND MATCHED TO ITS HEADER BY EXD-EXPORT-ID.
000450*  A CONFIRM FIRST WALKS THE BUFFERED LINES TO MAKE SURE EVERY
000460*  ONE CAN BE FILLED FROM STOCK ON HAND BEFORE ANY QUANTITY IS
000470*  TAKEN OUT - A PARTIAL SHIP IS NOT ALLOWED.
000480*--------------------------------------------------------------
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550
000560     COPY "SLEXPH.CBL".
000570     COPY "SLEXPD.CBL".
000580     COPY "SLSTOCK.CBL".
000590     COPY "SLVRPT.CBL".
000595     COPY "SLVRTOT.CBL".
000600     COPY "SLERRLOG.CBL".
000610
000620 DATA DIVISION.
000630 FILE SECTION.
000640
000650     COPY "FDEXPH.CBL".
000660     COPY "FDEXPD.CBL".
000670     COPY "FDSTOCK.CBL".
000680     COPY "FDVRPT.CBL".
000685     COPY "FDVRTOT.CBL".
000690     COPY "FDERRLOG.CBL".
000700
000710 WORKING-STORAGE SECTION.
000720
000730     COPY "WSSTOCK.CBL".
000740     COPY "WSLINBUF.CBL".
000750     COPY "WSVALLIN.CBL".
000760     COPY "WSVRPT.CBL".
000765     COPY "WSVRTOT.CBL".
000770     COPY "WSERRLOG.CBL".
000780
000790 01  WS-FILE-STATUSES.
000800     05  WS-EXPH-FILE-STATUS        PIC X(02) VALUE SPACES.
000810         88  WS-EXPH-EOF                VALUE "10".
000820     05  WS-EXPH-OUT-FILE-STATUS    PIC X(02) VALUE SPACES.
000830     05  WS-EXPD-FILE-STATUS        PIC X(02) VALUE SPACES.
000840         88  WS-EXPD-EOF                VALUE "10".
000850     05  FILLER                     PIC X(01) VALUE SPACES.
000860
000870 01  WS-SWITCHES.
000880     05  WS-HEADER-VALID-SW         PIC X(01) VALUE "N".
000890         88  WS-HEADER-VALID            VALUE "Y".
000900     05  WS-CONFIRM-THIS-VOUCHER-SW PIC X(01) VALUE "N".
000910         88  WS-CONFIRM-THIS-VOUCHER    VALUE "Y".
000920     05  WS-ACTION-VALID-SW         PIC X(01) VALUE "N".
000930         88  WS-ACTION-VALID            VALUE "Y".
000940     05  WS-AVAILABILITY-OK-SW      PIC X(01) VALUE "Y".
000950         88  WS-AVAILABILITY-OK         VALUE "Y".
000960     05  FILLER                     PIC X(01) VALUE SPACES.
000970
000980 01  WS-VOUCHER-WORK-AREA.
000990     05  WS-VOUCHER-TOTAL           PIC S9(13)V9(02) VALUE ZERO.
001000     05  WS-OLD-STATUS              PIC X(10) VALUE SPACES.
001010     05  WS-EFFECTIVE-STORE-ID      PIC 9(09) VALUE ZERO.
001015     05  WS-GEN-CODE-SUFFIX         PIC 9(09) VALUE ZERO.
001020     05  FILLER                     PIC X(01) VALUE SPACES.
001030
001040 01  WS-RUN-COUNTERS.
001050     05  WS-VOUCHERS-READ           PIC 9(07) COMP VALUE ZERO.
001060     05  WS-VOUCHERS-REJECTED       PIC 9(07) COMP VALUE ZERO.
001070     05  WS-VOUCHERS-ERRORED        PIC 9(07) COMP VALUE ZERO.
001080     05  WS-VOUCHER-GRAND-TOTAL     PIC S9(13)V9(02) VALUE ZERO.
001090     05  FILLER                     PIC X(01) VALUE SPACES.
001100
001110 01  WS-AVAIL-MESSAGE-AREA.
001120     05  WS-MSG-ON-HAND             PIC ZZZZZZZZ9.
001130     05  WS-MSG-REQUIRED            PIC ZZZZZZZZ9.
001140     05  FILLER                     PIC X(01) VALUE SPACES.
001150
001160 01  WS-STATUS-VIEW-AREA.
001165*    RETAINED FOR THE OPERATIONS-CONSOLE AD HOC DISPLAY COMMAND,
001166*    SAME AS THE GOODS-RECEIPT SIDE - LETS THE NIGHT OPERATOR
001167*    SPLIT A STATUS VALUE SEVERAL WAYS WITHOUT A COPYBOOK CHANGE.
001170     05  WS-STATUS-WORK             PIC X(10).
001180     05  WS-STATUS-NUMERIC-VIEW REDEFINES WS-STATUS-WORK.
001190         10  WS-STATUS-FIRST-BYTE   PIC X(01).
001200         10  FILLER                 PIC X(09).
001210     05  WS-STATUS-PACKED-VIEW REDEFINES WS-STATUS-WORK.
001220         10  WS-STATUS-HALF-1       PIC X(05).
001230         10  WS-STATUS-HALF-2       PIC X(05).
001240     05  WS-STATUS-DATE-VIEW REDEFINES WS-STATUS-WORK.
001250         10  WS-STATUS-AS-YYMMDD    PIC 9(06).
001260         10  FILLER                 PIC X(04).
001270     05  FILLER                     PIC X(01) VALUE SPACES.
001280
001290 PROCEDURE DIVISION.
001300
001310 000-MAIN-LINE.
001320
001330     PERFORM 100-OPEN-FILES
001340         THRU 100-EXIT.
001350
001360     PERFORM 150-LOAD-STOCK-TABLE
001370         THRU 150-EXIT.
001380
001390     PERFORM 160-WRITE-REPORT-HEADINGS
001400         THRU 160-EXIT.
001410
001420     PERFORM 310-READ-EXPORT-DETAIL.
001430     PERFORM 210-READ-EXPORT-HEADER.
001440     PERFORM 220-PROCESS-ONE-VOUCHER
001450         THRU 220-EXIT
001460         UNTIL WS-EXPH-EOF.
001470
001480     PERFORM 700-WRITE-CONTROL-BREAK-LINE
001490         THRU 700-EXIT.
001495
001496     PERFORM 710-WRITE-RUN-TOTALS
001497         THRU 710-EXIT.
001500
001510     PERFORM 800-UNLOAD-STOCK-TABLE
001520         THRU 800-EXIT.
001530
001540     PERFORM 900-CLOSE-FILES
001550         THRU 900-CLOSE-EXIT.
001560
001570     STOP RUN.
001580*--------------------------------------------------------------
001590 100-OPEN-FILES.
001600     OPEN INPUT  EXPORT-HDR-FILE.
001610     OPEN INPUT  EXPORT-DET-FILE.
001620     OPEN INPUT  STOCK-MASTER-IN.
001630     OPEN OUTPUT STOCK-MASTER-OUT.
001640     OPEN OUTPUT EXPORT-HDR-FILE-OUT.
001645*    2016-05-16  DHQ  QLK-0918  OPEN EXTEND, NOT OUTPUT - IMPORT-
001646*                               POST ALREADY WROTE ITS SECTION OF
001647*                               VOUCHRPT EARLIER IN THIS RUN.
001650     OPEN EXTEND VOUCHER-REPORT-FILE.
001652     OPEN INPUT  VOUCHER-TOTALS-FILE-1.
001654     OPEN OUTPUT VOUCHER-TOTALS-FILE-2.
001660     OPEN OUTPUT ERROR-LOG-FILE.
001670
001680 100-EXIT.
001690     EXIT.
001700*--------------------------------------------------------------
001710 150-LOAD-STOCK-TABLE.
001720*    BRING THE WHOLE STOCK MASTER INTO WORKING STORAGE ONCE SO
001730*    THE AVAILABILITY PASS AND THE POSTING PASS BOTH WORK AGAINST
001740*    THE SAME IN-MEMORY COPY WITHOUT RE-READING THE MASTER FILE.
001750
001760     MOVE SPACES TO WS-STOCK-IN-STATUS.
001770     PERFORM 155-READ-ONE-STOCK-RECORD.
001780     PERFORM 157-STORE-ONE-STOCK-ENTRY
001790         UNTIL WS-STOCK-IN-EOF.
001800
001810 150-EXIT.
001820     EXIT.
001830*--------------------------------------------------------------
001840 155-READ-ONE-STOCK-RECORD.
001850     READ STOCK-MASTER-IN
001860         AT END
001870             MOVE "10" TO WS-STOCK-IN-STATUS.
001880*--------------------------------------------------------------
001890 157-STORE-ONE-STOCK-ENTRY.
001900     ADD 1 TO WS-STOCK-COUNT.
001910     MOVE STK-PRODUCT-ID-IN TO WS-STK-PRODUCT-ID (WS-STOCK-COUNT).
001920     MOVE STK-STORE-ID-IN   TO WS-STK-STORE-ID   (WS-STOCK-COUNT).
001930     MOVE STK-QUANTITY-IN   TO WS-STK-QUANTITY   (WS-STOCK-COUNT).
001940     MOVE STK-MIN-STOCK-IN  TO WS-STK-MIN-STOCK  (WS-STOCK-COUNT).
001950     MOVE STK-MAX-STOCK-IN  TO WS-STK-MAX-STOCK  (WS-STOCK-COUNT).
001960
001970     PERFORM 155-READ-ONE-STOCK-RECORD.
001980*--------------------------------------------------------------
001990 160-WRITE-REPORT-HEADINGS.
002000     MOVE 1 TO VR-PAGE-NUMBER.
002010     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-TITLE
002020         AFTER ADVANCING PAGE.
002030     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-HEADING-1
002040         AFTER ADVANCING 2 LINES.
002050     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-HEADING-2
002060         AFTER ADVANCING 1 LINES.
002070
002080 160-EXIT.
002090     EXIT.
002100*--------------------------------------------------------------
002110 210-READ-EXPORT-HEADER.
002120     READ EXPORT-HDR-FILE
002130         AT END
002140             MOVE "10" TO WS-EXPH-FILE-STATUS.
002150*--------------------------------------------------------------
002160 220-PROCESS-ONE-VOUCHER.
002170     ADD 1 TO WS-VOUCHERS-READ.
002180     MOVE EXH-STATUS TO WS-OLD-STATUS.
002190     MOVE "N" TO WS-CONFIRM-THIS-VOUCHER-SW.
002200     MOVE ZERO TO WS-VOUCHER-TOTAL.
002210     MOVE ZERO TO WS-LB-COUNT.
002220
002221     PERFORM 225-DEFAULT-VOUCHER-CODE
002222         THRU 225-EXIT.
002223
002230     PERFORM 230-VALIDATE-HEADER
002240         THRU 230-EXIT.
002250
002260     PERFORM 240-BUFFER-AND-VALUE-LINES
002270         THRU 240-EXIT
002280         UNTIL EXD-EXPORT-ID NOT = EXH-ID
002290            OR WS-EXPD-EOF.
002300
002310     IF WS-HEADER-VALID
002320         PERFORM 250-APPLY-ACTION
002330             THRU 250-EXIT
002340     ELSE
002350         ADD 1 TO WS-VOUCHERS-ERRORED
002360     END-IF.
002370
002380     PERFORM 280-WRITE-HEADER-OUT
002390         THRU 280-EXIT.
002400
002410     PERFORM 900-WRITE-VOUCHER-REPORT-LINE
002420         THRU 900-EXIT.
002430
002440     PERFORM 210-READ-EXPORT-HEADER.
002450
002460 220-EXIT.
002470     EXIT.
002472*--------------------------------------------------------------
002474*    2016-03-07  DHQ  QLK-0901  A VOUCHER ARRIVING WITH NO CODE
002475*                               IS STAMPED WITH A GENERATED ONE
002476*                               BEFORE ANYTHING ELSE LOOKS AT IT,
002477*                               SO THE ERROR LOG AND THE VOUCHER
002478*                               REPORT NEVER PRINT A BLANK CODE.
002479 225-DEFAULT-VOUCHER-CODE.
002481     IF EXH-CODE = SPACES
002482         MOVE EXH-ID TO WS-GEN-CODE-SUFFIX
002483         STRING "PXNCC" WS-GEN-CODE-SUFFIX DELIMITED BY SIZE
002484             INTO EXH-CODE
002485     END-IF.
002486
002487 225-EXIT.
002488     EXIT.
002489*--------------------------------------------------------------
002490 230-VALIDATE-HEADER.
002500     MOVE "Y" TO WS-HEADER-VALID-SW.
002510     MOVE ZERO TO WS-EFFECTIVE-STORE-ID.
002520
002530     IF EXH-STORE-ID NOT = ZERO
002540         MOVE EXH-STORE-ID TO WS-EFFECTIVE-STORE-ID
002550     ELSE
002560         IF EXD-EXPORT-ID = EXH-ID
002570             MOVE EXD-STORE-ID TO WS-EFFECTIVE-STORE-ID
002580         END-IF
002590     END-IF.
002600
002610     IF WS-EFFECTIVE-STORE-ID = ZERO
002620         MOVE "N" TO WS-HEADER-VALID-SW
002630         MOVE "EXPORT-POST" TO ERL-PROGRAM-ID
002640         MOVE EXH-DATE      TO ERL-RUN-DATE
002650         MOVE EXH-CODE      TO ERL-CODE
002660         MOVE "NO STORE ID ON HEADER OR FIRST DETAIL LINE" TO ERL-MESSAGE
002670         PERFORM 900-WRITE-ERROR-LOG-LINE
002680     END-IF.
002690
002700     IF EXH-CUSTOMER-ID = ZERO AND EXH-CUSTOMER-NAME = SPACES
002710         MOVE "N" TO WS-HEADER-VALID-SW
002720         MOVE "EXPORT-POST" TO ERL-PROGRAM-ID
002730         MOVE EXH-DATE      TO ERL-RUN-DATE
002740         MOVE EXH-CODE      TO ERL-CODE
002750         MOVE "MISSING CUSTOMER ID OR CUSTOMER NAME" TO ERL-MESSAGE
002760         PERFORM 900-WRITE-ERROR-LOG-LINE
002770     END-IF.
002780
002790 230-EXIT.
002800     EXIT.
002810*--------------------------------------------------------------
002820 240-BUFFER-AND-VALUE-LINES.
002830     IF WS-LB-COUNT < WS-LB-MAX-LINES
002840         ADD 1 TO WS-LB-COUNT
002850         MOVE EXD-PRODUCT-ID   TO WS-LB-PRODUCT-ID   (WS-LB-COUNT)
002860         MOVE EXD-QUANTITY     TO WS-LB-QUANTITY     (WS-LB-COUNT)
002870         MOVE EXD-UNIT-PRICE   TO WS-LB-UNIT-PRICE   (WS-LB-COUNT)
002880         MOVE EXD-DISCOUNT-PCT TO WS-LB-DISCOUNT-PCT (WS-LB-COUNT)
002890         MOVE "N"              TO WS-LB-SKIP-SW      (WS-LB-COUNT)
002900
002910         IF EXD-STORE-ID = ZERO
002920             MOVE WS-EFFECTIVE-STORE-ID TO WS-LB-STORE-ID (WS-LB-COUNT)
002930         ELSE
002940             MOVE EXD-STORE-ID TO WS-LB-STORE-ID (WS-LB-COUNT)
002950         END-IF
002960
002970         IF EXD-QUANTITY NOT > ZERO OR EXD-UNIT-PRICE = ZERO
002980             MOVE "Y" TO WS-LB-SKIP-SW (WS-LB-COUNT)
002990         ELSE
003000             MOVE WS-LB-UNIT-PRICE   (WS-LB-COUNT) TO WS-VAL-UNIT-PRICE
003010             MOVE WS-LB-QUANTITY     (WS-LB-COUNT) TO WS-VAL-QUANTITY
003020             MOVE WS-LB-DISCOUNT-PCT (WS-LB-COUNT) TO WS-VAL-DISCOUNT-PCT
003030             PERFORM 750-VALUE-ONE-LINE
003040             MOVE WS-VAL-LINE-VALUE TO WS-LB-LINE-VALUE (WS-LB-COUNT)
003050             ADD WS-VAL-LINE-VALUE TO WS-VOUCHER-TOTAL
003060         END-IF
003070     END-IF.
003080
003090     PERFORM 310-READ-EXPORT-DETAIL.
003100
003110 240-EXIT.
003120     EXIT.
003130*--------------------------------------------------------------
003140 250-APPLY-ACTION.
003150     MOVE "N" TO WS-ACTION-VALID-SW.
003160
003170     EVALUATE TRUE
003180         WHEN EXH-ACTION-APPROVE
003190             IF EXH-STATUS-PENDING
003200                 MOVE "APPROVED" TO EXH-STATUS
003210                 MOVE "Y" TO WS-ACTION-VALID-SW
003220             END-IF
003230         WHEN EXH-ACTION-CONFIRM
003240             IF EXH-STATUS-APPROVED
003250                 MOVE "Y" TO WS-ACTION-VALID-SW
003260                 PERFORM 260-CHECK-AVAILABILITY
003270                     THRU 260-EXIT
003280                 IF WS-AVAILABILITY-OK
003290                     PERFORM 270-POST-LINES-TO-STOCK
003300                         THRU 270-EXIT
003310                     MOVE "EXPORTED" TO EXH-STATUS
003320                     MOVE "Y" TO WS-CONFIRM-THIS-VOUCHER-SW
003330                 ELSE
003340                     ADD 1 TO WS-VOUCHERS-ERRORED
003350                 END-IF
003360             END-IF
003370         WHEN EXH-ACTION-REJECT
003380             IF EXH-STATUS-PENDING
003390                 MOVE "REJECTED" TO EXH-STATUS
003400                 MOVE "Y" TO WS-ACTION-VALID-SW
003410                 ADD 1 TO WS-VOUCHERS-REJECTED
003420             END-IF
003430         WHEN EXH-ACTION-NONE
003440             MOVE "Y" TO WS-ACTION-VALID-SW
003450         WHEN OTHER
003460             CONTINUE
003470     END-EVALUATE.
003480
003490     IF NOT WS-ACTION-VALID
003500         MOVE "EXPORT-POST" TO ERL-PROGRAM-ID
003510         MOVE EXH-DATE      TO ERL-RUN-DATE
003520         MOVE EXH-CODE      TO ERL-CODE
003530         MOVE "INVALID STATUS TRANSITION FOR REQUESTED ACTION" TO ERL-MESSAGE
003540         PERFORM 900-WRITE-ERROR-LOG-LINE
003550     END-IF.
003560
003570 250-EXIT.
003580     EXIT.
003590*--------------------------------------------------------------
003600 260-CHECK-AVAILABILITY.
003610     MOVE "Y" TO WS-AVAILABILITY-OK-SW.
003620     MOVE ZERO TO WS-LB-SUB.
003630     PERFORM 265-CHECK-ONE-LINE-AVAILABILITY
003640         VARYING WS-LB-SUB FROM 1 BY 1
003650         UNTIL WS-LB-SUB > WS-LB-COUNT.
003660
003670 260-EXIT.
003680     EXIT.
003690*--------------------------------------------------------------
003700 265-CHECK-ONE-LINE-AVAILABILITY.
003710     IF WS-LB-QUANTITY (WS-LB-SUB) > ZERO
003720         IF WS-LB-STORE-ID (WS-LB-SUB) = ZERO
003730             MOVE "N" TO WS-AVAILABILITY-OK-SW
003740             MOVE "EXPORT-POST" TO ERL-PROGRAM-ID
003750             MOVE EXH-DATE      TO ERL-RUN-DATE
003760             MOVE EXH-CODE      TO ERL-CODE
003770             MOVE "EXPORT LINE HAS NO STORE ID" TO ERL-MESSAGE
003780             PERFORM 900-WRITE-ERROR-LOG-LINE
003790         ELSE
003800             MOVE WS-LB-PRODUCT-ID (WS-LB-SUB) TO WS-SRCH-PRODUCT-ID
003810             MOVE WS-LB-STORE-ID   (WS-LB-SUB) TO WS-SRCH-STORE-ID
003820             PERFORM 800-FIND-STOCK-ENTRY
003830             IF NOT WS-STOCK-FOUND
003840                 MOVE "N" TO WS-AVAILABILITY-OK-SW
003850                 MOVE "EXPORT-POST" TO ERL-PROGRAM-ID
003860                 MOVE EXH-DATE      TO ERL-RUN-DATE
003870                 MOVE EXH-CODE      TO ERL-CODE
003880                 MOVE "NO STOCK RECORD FOR THE PRODUCT/STORE" TO ERL-MESSAGE
003890                 PERFORM 900-WRITE-ERROR-LOG-LINE
003900             ELSE
003910                 IF WS-STK-QUANTITY (WS-STOCK-SUB)
003920                < WS-LB-QUANTITY   (WS-LB-SUB)
003930                     MOVE "N" TO WS-AVAILABILITY-OK-SW
003940                     MOVE WS-STK-QUANTITY (WS-STOCK-SUB)
003950                         TO WS-MSG-ON-HAND
003960                     MOVE WS-LB-QUANTITY (WS-LB-SUB)
003970                         TO WS-MSG-REQUIRED
003980                     MOVE "EXPORT-POST" TO ERL-PROGRAM-ID
003990                     MOVE EXH-DATE      TO ERL-RUN-DATE
004000                     MOVE EXH-CODE      TO ERL-CODE
004010                     STRING "INSUFFICIENT STOCK: ON-HAND " DELIMITED BY SIZE
004020                            WS-MSG-ON-HAND               DELIMITED BY SIZE
004030                            ", REQUIRED "                DELIMITED BY SIZE
004040                            WS-MSG-REQUIRED              DELIMITED BY SIZE
004050                            INTO ERL-MESSAGE
004060                     PERFORM 900-WRITE-ERROR-LOG-LINE
004070                 END-IF
004080             END-IF
004090         END-IF
004100     END-IF.
004110*--------------------------------------------------------------
004120 270-POST-LINES-TO-STOCK.
004130     MOVE ZERO TO WS-LB-SUB.
004140     PERFORM 275-POST-ONE-LINE-TO-STOCK
004150         VARYING WS-LB-SUB FROM 1 BY 1
004160         UNTIL WS-LB-SUB > WS-LB-COUNT.
004170
004180 270-EXIT.
004190     EXIT.
004200*--------------------------------------------------------------
004210 275-POST-ONE-LINE-TO-STOCK.
004220     IF WS-LB-QUANTITY (WS-LB-SUB) > ZERO
004230         MOVE WS-LB-PRODUCT-ID (WS-LB-SUB) TO WS-SRCH-PRODUCT-ID
004240         MOVE WS-LB-STORE-ID   (WS-LB-SUB) TO WS-SRCH-STORE-ID
004250         PERFORM 800-FIND-STOCK-ENTRY
004260         SUBTRACT WS-LB-QUANTITY (WS-LB-SUB)
004270             FROM WS-STK-QUANTITY (WS-STOCK-SUB)
004280     END-IF.
004290*--------------------------------------------------------------
004300 280-WRITE-HEADER-OUT.
004310     MOVE EXH-ID            TO EXH-ID-OUT.
004320     MOVE EXH-ACTION        TO EXH-ACTION-OUT.
004330     MOVE EXH-CODE          TO EXH-CODE-OUT.
004340     MOVE EXH-TYPE          TO EXH-TYPE-OUT.
004350     MOVE EXH-STATUS        TO EXH-STATUS-OUT.
004360     MOVE EXH-DATE          TO EXH-DATE-OUT.
004370     MOVE EXH-STORE-ID      TO EXH-STORE-ID-OUT.
004380     MOVE EXH-CUSTOMER-ID   TO EXH-CUSTOMER-ID-OUT.
004390     MOVE EXH-CUSTOMER-NAME TO EXH-CUSTOMER-NAME-OUT.
004400     MOVE EXH-NOTE          TO EXH-NOTE-OUT.
004410     WRITE EXPORT-HEADER-RECORD-OUT.
004420
004430 280-EXIT.
004440     EXIT.
004450*--------------------------------------------------------------
004460 310-READ-EXPORT-DETAIL.
004470     READ EXPORT-DET-FILE
004480         AT END
004490             MOVE "10" TO WS-EXPD-FILE-STATUS
004500             MOVE HIGH-VALUES TO EXD-EXPORT-ID.
004510*--------------------------------------------------------------
004520 700-WRITE-CONTROL-BREAK-LINE.
004530     MOVE "EXPORT VOUCHERS"  TO VR-CB-DESCRIPTION.
004540     MOVE WS-VOUCHERS-READ   TO VR-CB-COUNT.
004550     MOVE WS-VOUCHER-GRAND-TOTAL TO VR-CB-TOTAL.
004560     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-CONTROL-BREAK
004570         AFTER ADVANCING 2 LINES.
004580
004590 700-EXIT.
004600     EXIT.
004601*--------------------------------------------------------------
004602*    2016-05-16  DHQ  QLK-0918  PICKS UP IMPORT-POST'S RUN FIGURES
004603*                               FROM THE CARRY FILE, ADDS THIS
004604*                               PROGRAM'S OWN, AND PASSES THE
004605*                               COMBINED TOTAL ON TO CHECK-POST.
004606 710-WRITE-RUN-TOTALS.
004607     READ VOUCHER-TOTALS-FILE-1
004608         AT END
004609             MOVE ZERO TO VRT1-COUNT
004610                          VRT1-TOTAL
004611                          VRT1-REJECTED-COUNT
004612                          VRT1-CANCELLED-COUNT
004613                          VRT1-ERROR-COUNT
004614     END-READ.
004615
004616     MOVE VRT1-COUNT           TO VRT2-COUNT.
004617     ADD  WS-VOUCHERS-READ     TO VRT2-COUNT.
004618     MOVE VRT1-TOTAL           TO VRT2-TOTAL.
004619     ADD  WS-VOUCHER-GRAND-TOTAL TO VRT2-TOTAL.
004620     MOVE VRT1-REJECTED-COUNT  TO VRT2-REJECTED-COUNT.
004621     ADD  WS-VOUCHERS-REJECTED TO VRT2-REJECTED-COUNT.
004622     MOVE VRT1-CANCELLED-COUNT TO VRT2-CANCELLED-COUNT.
004623     MOVE VRT1-ERROR-COUNT     TO VRT2-ERROR-COUNT.
004624     ADD  WS-VOUCHERS-ERRORED  TO VRT2-ERROR-COUNT.
004625
004626     WRITE VOUCHER-TOTALS-RECORD-2.
004627
004628 710-EXIT.
004629     EXIT.
004630*--------------------------------------------------------------
004631 800-UNLOAD-STOCK-TABLE.
004632     MOVE ZERO TO WS-STOCK-SUB.
004633     PERFORM 805-WRITE-ONE-STOCK-ENTRY
004634         VARYING WS-STOCK-SUB FROM 1 BY 1
004635         UNTIL WS-STOCK-SUB > WS-STOCK-COUNT.
004636
004637 800-EXIT.
004638     EXIT.
004700*--------------------------------------------------------------
004710 805-WRITE-ONE-STOCK-ENTRY.
004720     MOVE WS-STK-PRODUCT-ID (WS-STOCK-SUB) TO STK-PRODUCT-ID-OUT.
004730     MOVE WS-STK-STORE-ID   (WS-STOCK-SUB) TO STK-STORE-ID-OUT.
004740     MOVE WS-STK-QUANTITY   (WS-STOCK-SUB) TO STK-QUANTITY-OUT.
004750     MOVE WS-STK-MIN-STOCK  (WS-STOCK-SUB) TO STK-MIN-STOCK-OUT.
004760     MOVE WS-STK-MAX-STOCK  (WS-STOCK-SUB) TO STK-MAX-STOCK-OUT.
004770     WRITE STOCK-RECORD-OUT.
004780*--------------------------------------------------------------
004790 900-WRITE-VOUCHER-REPORT-LINE.
004800     MOVE "EXPORT"      TO VR-D-KIND.
004810     MOVE EXH-CODE      TO VR-D-CODE.
004820     MOVE EXH-STORE-ID  TO VR-D-STORE.
004830     MOVE WS-OLD-STATUS TO VR-D-OLD-STATUS.
004840     MOVE EXH-STATUS    TO VR-D-NEW-STATUS.
004850     MOVE WS-VOUCHER-TOTAL TO VR-D-VALUE.
004860     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-DETAIL
004870         AFTER ADVANCING 1 LINES.
004880
004890     ADD 1             TO VR-GRAND-COUNT.
004900     ADD WS-VOUCHER-TOTAL TO WS-VOUCHER-GRAND-TOTAL.
004910
004920 900-EXIT.
004930     EXIT.
004940*--------------------------------------------------------------
004950     COPY "PLVALLIN.CBL".
004960     COPY "PLSTKFND.CBL".
004970     COPY "PLERRLOG.CBL".
004980*--------------------------------------------------------------
004990 900-CLOSE-FILES.
005000     CLOSE EXPORT-HDR-FILE.
005010     CLOSE EXPORT-HDR-FILE-OUT.
005020     CLOSE EXPORT-DET-FILE.
005030     CLOSE STOCK-MASTER-IN.
005040     CLOSE STOCK-MASTER-OUT.
005042     CLOSE VOUCHER-TOTALS-FILE-1.
005044     CLOSE VOUCHER-TOTALS-FILE-2.
005050     CLOSE VOUCHER-REPORT-FILE.
005060     CLOSE ERROR-LOG-FILE.
005070
005080 900-CLOSE-EXIT.
005090     EXIT.
