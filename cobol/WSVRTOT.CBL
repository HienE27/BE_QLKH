000010*--------------------------------------------------------------
000020* WSVRTOT.CBL  -  FILE STATUS BYTES FOR THE VOUCHER-REPORT
000030*               RUNNING-TOTAL CARRY FILES (SEE SLVRTOT.CBL /
000040*               FDVRTOT.CBL).  SHARED BY IMPORT-POST,
000050*               EXPORT-POST AND CHECK-POST.
000060*   2016-05-16  DHQ  QLK-0918  ORIGINAL COPYBOOK.
000070*--------------------------------------------------------------
000080 01  WS-VRTOT-FILE-STATUSES.
000090     05  WS-VRT1-FILE-STATUS        PIC X(02) VALUE SPACES.
000100         88  WS-VRT1-EOF                VALUE "10".
000110     05  WS-VRT2-FILE-STATUS        PIC X(02) VALUE SPACES.
000120         88  WS-VRT2-EOF                VALUE "10".
000130     05  FILLER                     PIC X(01) VALUE SPACES.
