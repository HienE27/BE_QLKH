000010*--------------------------------------------------------------
000020* SLIMPD.CBL  -  SELECT FOR THE GOODS-RECEIPT (IMPORT) DETAIL
000030*               FILE.  SHARED BY IMPORT-POST AND STOCK-REPORT.
000040*   1998-11-04  RVC  QLK-0101  ORIGINAL COPYBOOK.
000050*--------------------------------------------------------------
000060     SELECT IMPORT-DET-FILE ASSIGN TO "IMPORTDET"
000070         ORGANIZATION IS LINE SEQUENTIAL
000080         FILE STATUS IS WS-IMPD-FILE-STATUS.
