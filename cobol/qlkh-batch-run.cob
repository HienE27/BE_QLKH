000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    QLKH-BATCH-RUN.
000030 AUTHOR.        R V CARVALHO.
000040 INSTALLATION.  QLKH WAREHOUSE SYSTEMS - BATCH SECTION.
000050 DATE-WRITTEN.  DECEMBER 1998.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*--------------------------------------------------------------
000090*  C H A N G E   L O G
000100*--------------------------------------------------------------
000110*   1998-12-01  RVC  QLK-0110  ORIGINAL PROGRAM.  INTERACTIVE
000120*                               MENU DRIVER OFFERING CONTROL-
000130*                               FILE, STATE-CODE, SUPPLIER AND
000140*                               VOUCHER-PROCESSING OPTIONS.
000150*   1999-05-11  TLN  QLK-0142  ADDED THE EXIT-CONFIRMATION
000160*                               PROMPT BEFORE STOP RUN.
000170*   1998-99 Y2K  RVC  QLK-0150  REVIEWED FOR YEAR-2000 READINESS -
000180*                               ACCEPT FROM DATE ALREADY RETURNS
000190*                               A 4-DIGIT CENTURY, NO CHANGE
000200*                               REQUIRED.
000210*   2009-09-02  DHQ  QLK-0640  MAJOR REWRITE - THE INTERACTIVE
000220*                               MENU IS RETIRED.  THIS PROGRAM IS
000230*                               NOW THE NIGHTLY BATCH DRIVER - IT
000240*                               CALLS THE FIVE WAREHOUSE BATCH
000250*                               PROGRAMS IN A FIXED RUN ORDER AND
000260*                               NO LONGER ACCEPTS OPERATOR INPUT.
000270*   2011-04-14  DHQ  QLK-0710  ADDED THE PER-STEP BANNER LINES SO
000280*                               THE JCL JOB LOG SHOWS WHICH STEP
000290*                               WAS RUNNING IF A CALL ABENDS.
000300*   2015-10-08  MKP  QLK-0860  ADDED THE RUN-STEP COUNT TO THE
000310*                               CLOSING SUMMARY DISPLAY.
000320*--------------------------------------------------------------
000330*  THIS PROGRAM IS THE NIGHTLY BATCH DRIVER FOR THE WAREHOUSE
000340*  SYSTEM.  IT CALLS THE FIVE WAREHOUSE BATCH PROGRAMS IN A
000350*  FIXED ORDER - STORE CODES FIRST (SO ANY STORE CREATED DURING
000360*  THE DAY HAS A CODE BEFORE VOUCHERS POST AGAINST IT), THEN THE
000370*  THREE VOUCHER-POSTING PROGRAMS, THEN THE STOCK REPORT LAST
000380*  (SO IT SEES EVERY VOUCHER THE RUN POSTED).  EACH PROGRAM
000390*  OPENS AND CLOSES ITS OWN FILES - THIS DRIVER OWNS NO FILES
000400*  OF ITS OWN.
000410*--------------------------------------------------------------
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490
000500 01  WS-RUN-DATE-AREA.
000510     05  WS-RUN-DATE-CCYYMMDD       PIC 9(08) VALUE ZERO.
000520     05  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-CCYYMMDD.
000530         10  WS-RUN-DATE-CC         PIC 9(02).
000540         10  WS-RUN-DATE-YY         PIC 9(02).
000550         10  WS-RUN-DATE-MM         PIC 9(02).
000560         10  WS-RUN-DATE-DD         PIC 9(02).
000570     05  WS-RUN-DATE-MMDDYY REDEFINES WS-RUN-DATE-CCYYMMDD.
000580         10  FILLER                 PIC 9(02).
000590         10  WS-RUN-DATE-ALT-YY     PIC 9(02).
000600         10  WS-RUN-DATE-ALT-MM     PIC 9(02).
000610         10  WS-RUN-DATE-ALT-DD     PIC 9(02).
000620     05  FILLER                     PIC X(01) VALUE SPACES.
000630
000640 01  WS-CONSOLE-DUMP-AREA.
000650*    RETAINED FOR THE OPERATIONS-CONSOLE AD HOC DISPLAY COMMAND,
000660*    SAME AS EVERY OTHER PROGRAM IN THE WAREHOUSE SUITE - LETS
000670*    THE NIGHT OPERATOR SPLIT A WORK VALUE SEVERAL WAYS FROM THE
000680*    DEBUGGER WITHOUT A COPYBOOK CHANGE.
000690     05  WS-DUMP-WORK               PIC X(10).
000700     05  WS-DUMP-HALVES-VIEW REDEFINES WS-DUMP-WORK.
000710         10  WS-DUMP-HALF-1         PIC X(05).
000720         10  WS-DUMP-HALF-2         PIC X(05).
000730     05  FILLER                     PIC X(01) VALUE SPACES.
000740
000750 01  WS-RUN-COUNTERS.
000760     05  WS-STEPS-COMPLETED         PIC 9(02) COMP VALUE ZERO.
000770     05  WS-STEPS-TOTAL             PIC 9(02) COMP VALUE 05.
000780     05  FILLER                     PIC X(01) VALUE SPACES.
000790
000800 01  WS-EDIT-COUNTERS.
000810     05  WS-E-STEPS-COMPLETED       PIC Z9.
000820     05  WS-E-STEPS-TOTAL           PIC Z9.
000830     05  FILLER                     PIC X(01) VALUE SPACES.
000840
000850 PROCEDURE DIVISION.
000860
000870 000-MAIN-LINE.
000880
000890     PERFORM 100-DISPLAY-RUN-BANNER
000900         THRU 100-EXIT.
000910
000920     PERFORM 200-RUN-STORE-SERVICE
000930         THRU 200-EXIT.
000940
000950     PERFORM 300-RUN-IMPORT-SERVICE
000960         THRU 300-EXIT.
000970
000980     PERFORM 400-RUN-EXPORT-SERVICE
000990         THRU 400-EXIT.
001000
001010     PERFORM 500-RUN-CHECK-SERVICE
001020         THRU 500-EXIT.
001030
001040     PERFORM 600-RUN-STOCK-REPORT
001050         THRU 600-EXIT.
001060
001070     PERFORM 900-DISPLAY-RUN-SUMMARY
001080         THRU 900-EXIT.
001090
001100     STOP RUN.
001110*--------------------------------------------------------------
001120 100-DISPLAY-RUN-BANNER.
001130     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
001140
001150     DISPLAY "QLKH-BATCH-RUN - NIGHTLY WAREHOUSE BATCH STARTING".
001160     DISPLAY "QLKH-BATCH-RUN - RUN DATE : " WS-RUN-DATE-CCYYMMDD.
001170
001180 100-EXIT.
001190     EXIT.
001200*--------------------------------------------------------------
001210 200-RUN-STORE-SERVICE.
001220     DISPLAY "QLKH-BATCH-RUN - STEP 1 OF 5 - STORE-MAINTN".
001230     CALL "STORE-MAINTN".
001240     ADD 1 TO WS-STEPS-COMPLETED.
001250
001260 200-EXIT.
001270     EXIT.
001280*--------------------------------------------------------------
001290 300-RUN-IMPORT-SERVICE.
001300     DISPLAY "QLKH-BATCH-RUN - STEP 2 OF 5 - IMPORT-POST".
001310     CALL "IMPORT-POST".
001320     ADD 1 TO WS-STEPS-COMPLETED.
001330
001340 300-EXIT.
001350     EXIT.
001360*--------------------------------------------------------------
001370 400-RUN-EXPORT-SERVICE.
001380     DISPLAY "QLKH-BATCH-RUN - STEP 3 OF 5 - EXPORT-POST".
001390     CALL "EXPORT-POST".
001400     ADD 1 TO WS-STEPS-COMPLETED.
001410
001420 400-EXIT.
001430     EXIT.
001440*--------------------------------------------------------------
001450 500-RUN-CHECK-SERVICE.
001460     DISPLAY "QLKH-BATCH-RUN - STEP 4 OF 5 - CHECK-POST".
001470     CALL "CHECK-POST".
001480     ADD 1 TO WS-STEPS-COMPLETED.
001490
001500 500-EXIT.
001510     EXIT.
001520*--------------------------------------------------------------
001530 600-RUN-STOCK-REPORT.
001540     DISPLAY "QLKH-BATCH-RUN - STEP 5 OF 5 - STOCK-REPORT".
001550     CALL "STOCK-REPORT".
001560     ADD 1 TO WS-STEPS-COMPLETED.
001570
001580 600-EXIT.
001590     EXIT.
001600*--------------------------------------------------------------
001610 900-DISPLAY-RUN-SUMMARY.
001620     MOVE WS-STEPS-COMPLETED TO WS-E-STEPS-COMPLETED.
001630     MOVE WS-STEPS-TOTAL     TO WS-E-STEPS-TOTAL.
001640     DISPLAY "QLKH-BATCH-RUN - STEPS COMPLETED : "
001650         WS-E-STEPS-COMPLETED " OF " WS-E-STEPS-TOTAL.
001660     DISPLAY "QLKH-BATCH-RUN - NIGHTLY WAREHOUSE BATCH COMPLETE".
001670
001680 900-EXIT.
001690     EXIT.
