000010*--------------------------------------------------------------
000020* WSVRPT.CBL  -  PRINT LINES AND ACCUMULATORS FOR THE
000030*               VOUCHER-REPORT, SHARED BY IMPORT-POST,
000040*               EXPORT-POST AND CHECK-POST.  ALL THREE OPEN THE
000050*               SAME PHYSICAL VOUCHRPT FILE AND WRITE ONE
000060*               VOUCHER KIND EACH, BREAKING ON IT, SO THE
000070*               PRINTED REPORT SUB-TOTALS BY KIND AS IT RUNS;
000080*               CHECK-POST, LAST IN THE NIGHTLY RUN ORDER, ALSO
000090*               PRINTS THE GRAND TOTAL AND THE REJECT/CANCEL/
000100*               ERROR COUNTS ACROSS ALL THREE KINDS (SEE
000110*               SLVRTOT.CBL FOR HOW THE RUNNING FIGURES ARE
000120*               CARRIED FORWARD FROM IMPORT-POST THROUGH
000130*               EXPORT-POST TO CHECK-POST).
000140*   1998-12-01  RVC  QLK-0110  ORIGINAL COPYBOOK.
000150*   2003-07-08  TLN  QLK-0299  ADDED REJECT/CANCEL/ERROR COUNTS
000160*                               PER INTERNAL-AUDIT REQUEST.
000170*   2016-05-16  DHQ  QLK-0918  THE GRAND-TOTAL AND REJECT/CANCEL/
000180*                               ERROR FIELDS ADDED IN 2003 WERE
000190*                               NEVER ACTUALLY PRINTED - NIGHT
000200*                               OPERATIONS NOTICED VOUCHRPT ONLY
000210*                               EVER SHOWED CHECK-POST'S SECTION
000220*                               BECAUSE EACH PROGRAM OPENED THE
000230*                               FILE OUTPUT INSTEAD OF EXTEND.
000240*                               FIXED BOTH: VOUCHRPT IS NOW BUILT
000250*                               BY EXTEND AFTER IMPORT-POST'S
000260*                               OPEN OUTPUT, AND A NEW PRINT LINE
000270*                               (WS-VRPT-REJ-CAN-ERR, BELOW)
000280*                               CARRIES THE COUNTS THESE FIELDS
000290*                               WERE ALWAYS MEANT TO PRINT.
000300*--------------------------------------------------------------
000130 77  WS-VRPT-FILE-STATUS        PIC X(02) VALUE SPACES.
000140
000150 01  WS-VRPT-TITLE.
000160     05  FILLER                 PIC X(35) VALUE SPACES.
000170     05  FILLER                 PIC X(15) VALUE "VOUCHER-REPORT".
000180     05  FILLER                 PIC X(62) VALUE SPACES.
000190     05  FILLER                 PIC X(05) VALUE "PAGE:".
000200     05  VR-PAGE-NUMBER         PIC 9(04) VALUE ZERO.
000210     05  FILLER                 PIC X(11) VALUE SPACES.
000220
000230 01  WS-VRPT-HEADING-1.
000240     05  FILLER                 PIC X(08) VALUE "KIND".
000250     05  FILLER                 PIC X(03) VALUE SPACES.
000260     05  FILLER                 PIC X(20) VALUE "CODE".
000270     05  FILLER                 PIC X(03) VALUE SPACES.
000280     05  FILLER                 PIC X(09) VALUE "STORE".
000290     05  FILLER                 PIC X(03) VALUE SPACES.
000300     05  FILLER                 PIC X(10) VALUE "OLD-STATUS".
000310     05  FILLER                 PIC X(03) VALUE SPACES.
000320     05  FILLER                 PIC X(10) VALUE "NEW-STATUS".
000330     05  FILLER                 PIC X(03) VALUE SPACES.
000340     05  FILLER                 PIC X(15) VALUE "TOTAL-VALUE".
000350     05  FILLER                 PIC X(45) VALUE SPACES.
000360
000370 01  WS-VRPT-HEADING-2.
000380     05  FILLER                 PIC X(08) VALUE "========".
000390     05  FILLER                 PIC X(03) VALUE SPACES.
000400     05  FILLER                 PIC X(20) VALUE ALL "=".
000410     05  FILLER                 PIC X(03) VALUE SPACES.
000420     05  FILLER                 PIC X(09) VALUE ALL "=".
000430     05  FILLER                 PIC X(03) VALUE SPACES.
000440     05  FILLER                 PIC X(10) VALUE ALL "=".
000450     05  FILLER                 PIC X(03) VALUE SPACES.
000460     05  FILLER                 PIC X(10) VALUE ALL "=".
000470     05  FILLER                 PIC X(03) VALUE SPACES.
000480     05  FILLER                 PIC X(15) VALUE ALL "=".
000490     05  FILLER                 PIC X(45) VALUE SPACES.
000500
000510 01  WS-VRPT-DETAIL.
000520     05  VR-D-KIND              PIC X(08).
000530     05  FILLER                 PIC X(03) VALUE SPACES.
000540     05  VR-D-CODE              PIC X(20).
000550     05  FILLER                 PIC X(03) VALUE SPACES.
000560     05  VR-D-STORE             PIC ZZZZZZZZ9.
000570     05  FILLER                 PIC X(03) VALUE SPACES.
000580     05  VR-D-OLD-STATUS        PIC X(10).
000590     05  FILLER                 PIC X(03) VALUE SPACES.
000600     05  VR-D-NEW-STATUS        PIC X(10).
000610     05  FILLER                 PIC X(03) VALUE SPACES.
000620     05  VR-D-VALUE             PIC Z,ZZZ,ZZZ,ZZ9.99-.
000630     05  FILLER                 PIC X(31) VALUE SPACES.
000640
000650 01  WS-VRPT-CONTROL-BREAK.
000660     05  FILLER                 PIC X(10) VALUE SPACES.
000670     05  VR-CB-DESCRIPTION      PIC X(20).
000680     05  FILLER                 PIC X(03) VALUE SPACES.
000690     05  VR-CB-COUNT            PIC ZZZ,ZZ9.
000700     05  FILLER                 PIC X(03) VALUE "   ".
000710     05  VR-CB-TOTAL            PIC Z,ZZZ,ZZZ,ZZ9.99-.
000720     05  FILLER                 PIC X(64) VALUE SPACES.
000730
000740 01  WS-VRPT-GRAND-TOTAL.
000750     05  FILLER                 PIC X(10) VALUE SPACES.
000760     05  FILLER                 PIC X(20) VALUE "GRAND TOTAL".
000770     05  FILLER                 PIC X(03) VALUE SPACES.
000780     05  VR-GT-COUNT            PIC ZZZ,ZZ9.
000790     05  FILLER                 PIC X(03) VALUE "   ".
000800     05  VR-GT-TOTAL            PIC Z,ZZZ,ZZZ,ZZ9.99-.
000810     05  FILLER                 PIC X(64) VALUE SPACES.
000811
000812*    2016-05-16  DHQ  QLK-0918  NEW LINE - PRINTS THE REJECT/
000813*                               CANCEL/ERROR COUNTS ACCUMULATED
000814*                               ACROSS ALL THREE VOUCHER KINDS.
000815*                               FOLLOWS THE GRAND-TOTAL LINE.
000816 01  WS-VRPT-REJ-CAN-ERR.
000817     05  FILLER                 PIC X(10) VALUE SPACES.
000818     05  FILLER                 PIC X(20) VALUE "REJ/CANCEL/ERROR".
000819     05  FILLER                 PIC X(03) VALUE SPACES.
000820     05  FILLER                 PIC X(04) VALUE "REJ:".
000821     05  VR-PRT-REJECTED        PIC ZZZ,ZZ9.
000822     05  FILLER                 PIC X(03) VALUE SPACES.
000823     05  FILLER                 PIC X(04) VALUE "CAN:".
000824     05  VR-PRT-CANCELLED       PIC ZZZ,ZZ9.
000825     05  FILLER                 PIC X(03) VALUE SPACES.
000826     05  FILLER                 PIC X(04) VALUE "ERR:".
000827     05  VR-PRT-ERROR           PIC ZZZ,ZZ9.
000828     05  FILLER                 PIC X(45) VALUE SPACES.
000829
000830 01  WS-VRPT-ACCUMULATORS.
000840     05  VR-KIND-COUNT          PIC 9(07) COMP VALUE ZERO.
000850     05  VR-KIND-TOTAL          PIC S9(13)V99 VALUE ZERO.
000860     05  VR-GRAND-COUNT         PIC 9(07) COMP VALUE ZERO.
000870     05  VR-GRAND-TOTAL         PIC S9(13)V99 VALUE ZERO.
000880     05  VR-REJECTED-COUNT      PIC 9(07) COMP VALUE ZERO.
000890     05  VR-CANCELLED-COUNT     PIC 9(07) COMP VALUE ZERO.
000900     05  VR-ERROR-COUNT         PIC 9(07) COMP VALUE ZERO.
000910     05  VR-LINES-ON-PAGE       PIC 9(02) COMP VALUE ZERO.
000920         88  VR-PAGE-FULL           VALUE 50 THRU 99.
000930     05  FILLER                 PIC X(01) VALUE SPACES.
