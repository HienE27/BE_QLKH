000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    CHECK-POST.
000030 AUTHOR.        T L NGUYEN.
000040 INSTALLATION.  QLKH WAREHOUSE SYSTEMS - BATCH SECTION.
000050 DATE-WRITTEN.  FEBRUARY 1999.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*--------------------------------------------------------------
000090*  C H A N G E   L O G
000100*--------------------------------------------------------------
000110*   1999-02-18  TLN  QLK-0121  ORIGINAL PROGRAM.  POSTS THE
000120*                               NIGHTLY STOCK-TAKE (CYCLE COUNT)
000130*                               FEED AGAINST THE STOCK MASTER.
000140*   1998-99 Y2K  TLN  QLK-0151  REVIEWED FOR YEAR-2000 READINESS -
000150*                               CKH-DATE IS ALREADY AN 8-DIGIT
000160*                               CCYYMMDD FIELD, NO CHANGE NEEDED.
000170*   2003-07-08  TLN  QLK-0299  ADDED THE PER-STORE ADJUSTMENT
000180*                               TOTALS TO THE END-OF-RUN REPORT
000190*                               PER INTERNAL-AUDIT REQUEST - A
000200*                               COUNT HOUSE RUNNING SHORT WANTED
000210*                               TO SEE WHICH WAREHOUSE DROVE IT.
000220*   2006-07-21  MKP  QLK-0512  WIDENED STORE ID TO NINE DIGITS.
000230*   2009-09-02  DHQ  QLK-0640  STOCK MASTER NOW HELD IN A
000240*                               WORKING-STORAGE TABLE FOR THE
000250*                               WHOLE RUN INSTEAD OF BEING
000260*                               RE-READ FOR EVERY LINE; HEADER
000270*                               STATUS NOW WRITTEN TO A NEW FILE
000280*                               SINCE LINE SEQUENTIAL FILES
000290*                               CANNOT REWRITE.
000300*   2012-06-20  DHQ  QLK-0775  VOUCHER TOTAL ROUNDING CONFIRMED
000310*                               HALF-UP PER AUDIT FINDING 12-118.
000312*   2016-05-16  DHQ  QLK-0918  VOUCHRPT WAS BEING TRUNCATED BACK
000313*                               TO NOTHING EACH NIGHT BECAUSE THIS
000314*                               PROGRAM OPENED IT OUTPUT AFTER
000315*                               IMPORT-POST AND EXPORT-POST HAD
000316*                               ALREADY WRITTEN TO IT - NOW OPENS
000317*                               EXTEND SO THEIR SECTIONS SURVIVE.
000318*                               THIS PROGRAM RUNS LAST IN THE
000319*                               NIGHTLY ORDER, SO IT NOW ALSO PICKS
000320*                               UP THE RUNNING COUNT/TOTAL/REJECT/
000321*                               CANCEL/ERROR FIGURES CARRIED FROM
000322*                               IMPORT-POST AND EXPORT-POST (SEE
000323*                               SLVRTOT.CBL) AND PRINTS THE GRAND
000324*                               TOTAL AND REJECT/CANCEL/ERROR
000325*                               COUNTS ACROSS ALL THREE KINDS.
000326*--------------------------------------------------------------
000330*  THIS PROGRAM POSTS ONE NIGHT'S STOCK-TAKE (CYCLE COUNT)
000340*  VOUCHERS.  EACH DETAIL LINE CARRIES THE BOOK (SYSTEM) AND THE
000350*  COUNTED (ACTUAL) QUANTITY FOR ONE PRODUCT; THE DIFFERENCE IS
000360*  VALUED AT THE LINE'S UNIT PRICE WHEN ONE IS GIVEN.  A CONFIRM
000370*  APPLIES EVERY NON-ZERO DIFFERENCE TO THE STOCK MASTER AND
000380*  ROLLS THE VALUE OF THE ADJUSTMENT INTO A PER-WAREHOUSE TOTAL
000390*  FOR THE END-OF-RUN REPORT.  UNLIKE GOODS RECEIPTS, A MISSING
000400*  STOCK RECORD IS NOT CREATED HERE - A CYCLE COUNT CANNOT RAISE
000410*  A PRODUCT/STORE THAT THE WAREHOUSE NEVER CARRIED.
000420*--------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490
000500     SELECT CHECK-HDR-FILE ASSIGN TO "CHECKHDR"
000510         ORGANIZATION IS LINE SEQUENTIAL
000520         FILE STATUS IS WS-CKH-FILE-STATUS.
000530
000540     SELECT CHECK-HDR-FILE-OUT ASSIGN TO "CHECKHDR.NEW"
000550         ORGANIZATION IS LINE SEQUENTIAL
000560         FILE STATUS IS WS-CKH-OUT-FILE-STATUS.
000570
000580     SELECT CHECK-DET-FILE ASSIGN TO "CHECKDET"
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS WS-CKD-FILE-STATUS.
000610
000620     COPY "SLSTOCK.CBL".
000630     COPY "SLVRPT.CBL".
000635     COPY "SLVRTOT.CBL".
000640     COPY "SLERRLOG.CBL".
000650
000660 DATA DIVISION.
000670 FILE SECTION.
000680
000690 FD  CHECK-HDR-FILE
000700     LABEL RECORDS ARE STANDARD.
000710
000720 01  CHECK-HEADER-RECORD.
000730     05  CKH-ID                     PIC 9(09).
000740     05  CKH-ACTION                 PIC X(01).
000750         88  CKH-ACTION-APPROVE         VALUE "A".
000760         88  CKH-ACTION-CONFIRM         VALUE "C".
000770         88  CKH-ACTION-REJECT          VALUE "R".
000780         88  CKH-ACTION-NONE            VALUE SPACE.
000790     05  CKH-CODE                   PIC X(20).
000800     05  CKH-STATUS                 PIC X(10).
000810         88  CKH-STATUS-PENDING         VALUE "PENDING".
000820         88  CKH-STATUS-APPROVED        VALUE "APPROVED".
000830         88  CKH-STATUS-CONFIRMED       VALUE "CONFIRMED".
000840         88  CKH-STATUS-REJECTED        VALUE "REJECTED".
000850     05  CKH-DATE                   PIC 9(08).
000860     05  CKH-STORE-ID               PIC 9(09).
000870     05  CKH-NOTE                   PIC X(60).
000880     05  FILLER                     PIC X(04).
000890
000900 FD  CHECK-HDR-FILE-OUT
000910     LABEL RECORDS ARE STANDARD.
000920
000930 01  CHECK-HEADER-RECORD-OUT.
000940     05  CKH-ID-OUT                 PIC 9(09).
000950     05  CKH-ACTION-OUT             PIC X(01).
000960     05  CKH-CODE-OUT               PIC X(20).
000970     05  CKH-STATUS-OUT             PIC X(10).
000980     05  CKH-DATE-OUT               PIC 9(08).
000990     05  CKH-STORE-ID-OUT           PIC 9(09).
001000     05  CKH-NOTE-OUT               PIC X(60).
001010     05  FILLER                     PIC X(04).
001020
001030 FD  CHECK-DET-FILE
001040     LABEL RECORDS ARE STANDARD.
001050
001060 01  CHECK-DETAIL-RECORD.
001070     05  CKD-ID                     PIC 9(09).
001080     05  CKD-CHECK-ID               PIC 9(09).
001090     05  CKD-PRODUCT-ID             PIC 9(09).
001100     05  CKD-SYSTEM-QTY             PIC S9(09).
001110     05  CKD-ACTUAL-QTY             PIC S9(09).
001120     05  CKD-UNIT-PRICE             PIC S9(13)V9(02).
001130     05  FILLER                     PIC X(20).
001140
001150     COPY "FDSTOCK.CBL".
001160     COPY "FDVRPT.CBL".
001165     COPY "FDVRTOT.CBL".
001170     COPY "FDERRLOG.CBL".
001180
001190 WORKING-STORAGE SECTION.
001200
001210     COPY "WSSTOCK.CBL".
001220     COPY "WSVRPT.CBL".
001225     COPY "WSVRTOT.CBL".
001230     COPY "WSERRLOG.CBL".
001240
001250 01  WS-FILE-STATUSES.
001260     05  WS-CKH-FILE-STATUS         PIC X(02) VALUE SPACES.
001270         88  WS-CKH-EOF                 VALUE "10".
001280     05  WS-CKH-OUT-FILE-STATUS     PIC X(02) VALUE SPACES.
001290     05  WS-CKD-FILE-STATUS         PIC X(02) VALUE SPACES.
001300         88  WS-CKD-EOF                 VALUE "10".
001310     05  FILLER                     PIC X(01) VALUE SPACES.
001320
001330 01  WS-SWITCHES.
001340     05  WS-CONFIRM-THIS-VOUCHER-SW PIC X(01) VALUE "N".
001350         88  WS-CONFIRM-THIS-VOUCHER    VALUE "Y".
001360     05  WS-ACTION-VALID-SW         PIC X(01) VALUE "N".
001370         88  WS-ACTION-VALID            VALUE "Y".
001380     05  FILLER                     PIC X(01) VALUE SPACES.
001390
001400 01  WS-VOUCHER-WORK-AREA.
001410     05  WS-VOUCHER-TOTAL           PIC S9(13)V9(02) VALUE ZERO.
001420     05  WS-OLD-STATUS              PIC X(10) VALUE SPACES.
001430     05  WS-CKD-DIFF-QTY-WORK       PIC S9(09) VALUE ZERO.
001440     05  FILLER                     PIC X(01) VALUE SPACES.
001450
001460 01  WS-RUN-COUNTERS.
001470     05  WS-VOUCHERS-READ           PIC 9(07) COMP VALUE ZERO.
001480     05  WS-VOUCHERS-REJECTED       PIC 9(07) COMP VALUE ZERO.
001490     05  WS-VOUCHERS-ERRORED        PIC 9(07) COMP VALUE ZERO.
001500     05  WS-VOUCHER-GRAND-TOTAL     PIC S9(13)V9(02) VALUE ZERO.
001510     05  FILLER                     PIC X(01) VALUE SPACES.
001520
001530 01  WS-CKD-LINE-BUFFER-CONTROLS.
001540     05  WS-CKD-LB-COUNT            PIC 9(04) COMP VALUE ZERO.
001550     05  WS-CKD-LB-MAX-LINES        PIC 9(04) COMP VALUE 0500.
001560     05  WS-CKD-LB-SUB              PIC 9(04) COMP VALUE ZERO.
001570     05  FILLER                     PIC X(01) VALUE SPACES.
001580
001590 01  WS-CKD-LINE-BUFFER-TABLE.
001600     05  WS-CKD-LB-ENTRY OCCURS 500 TIMES.
001610         10  WS-CKD-LB-PRODUCT-ID   PIC 9(09).
001620         10  WS-CKD-LB-DIFF-QTY     PIC S9(09).
001630         10  WS-CKD-LB-LINE-VALUE   PIC S9(15)V9(02).
001640         10  WS-CKD-LB-SKIP-SW      PIC X(01).
001650             88  WS-CKD-LB-SKIP-LINE    VALUE "Y".
001660         10  FILLER                 PIC X(01).
001670
001680 01  WS-STORE-ADJ-CONTROLS.
001690     05  WS-ADJ-COUNT               PIC 9(04) COMP VALUE ZERO.
001700     05  WS-ADJ-MAX-ENTRIES         PIC 9(04) COMP VALUE 0500.
001710     05  WS-ADJ-SUB                 PIC 9(04) COMP VALUE ZERO.
001720     05  WS-ADJ-FOUND-SW            PIC X(01) VALUE "N".
001730         88  WS-ADJ-FOUND               VALUE "Y".
001740     05  FILLER                     PIC X(01) VALUE SPACES.
001750
001760 01  WS-STORE-ADJ-TABLE.
001770     05  WS-ADJ-ENTRY OCCURS 500 TIMES.
001780         10  WS-ADJ-STORE-ID        PIC 9(09).
001790         10  WS-ADJ-POSITIVE-TOTAL  PIC S9(13)V9(02).
001800         10  WS-ADJ-NEGATIVE-TOTAL  PIC S9(13)V9(02).
001810         10  WS-ADJ-NET-TOTAL       PIC S9(13)V9(02).
001820         10  FILLER                 PIC X(01).
001830
001840 01  WS-STATUS-VIEW-AREA.
001845*    RETAINED FOR THE OPERATIONS-CONSOLE AD HOC DISPLAY COMMAND,
001846*    SAME AS THE GOODS-RECEIPT AND GOODS-ISSUE SIDES - LETS THE
001847*    NIGHT OPERATOR SPLIT A STATUS VALUE SEVERAL WAYS WITHOUT A
001848*    COPYBOOK CHANGE.
001850     05  WS-STATUS-WORK             PIC X(10).
001860     05  WS-STATUS-NUMERIC-VIEW REDEFINES WS-STATUS-WORK.
001870         10  WS-STATUS-FIRST-BYTE   PIC X(01).
001880         10  FILLER                 PIC X(09).
001890     05  WS-STATUS-PACKED-VIEW REDEFINES WS-STATUS-WORK.
001900         10  WS-STATUS-HALF-1       PIC X(05).
001910         10  WS-STATUS-HALF-2       PIC X(05).
001920     05  WS-STATUS-DATE-VIEW REDEFINES WS-STATUS-WORK.
001930         10  WS-STATUS-AS-YYMMDD    PIC 9(06).
001940         10  FILLER                 PIC X(04).
001950     05  FILLER                     PIC X(01) VALUE SPACES.
001960
001970 PROCEDURE DIVISION.
001980
001990 000-MAIN-LINE.
002000
002010     PERFORM 100-OPEN-FILES
002020         THRU 100-EXIT.
002030
002040     PERFORM 150-LOAD-STOCK-TABLE
002050         THRU 150-EXIT.
002060
002070     PERFORM 160-WRITE-REPORT-HEADINGS
002080         THRU 160-EXIT.
002090
002100     PERFORM 310-READ-CHECK-DETAIL.
002110     PERFORM 210-READ-CHECK-HEADER.
002120     PERFORM 220-PROCESS-ONE-VOUCHER
002130         THRU 220-EXIT
002140         UNTIL WS-CKH-EOF.
002150
002160     PERFORM 700-WRITE-CONTROL-BREAK-LINES
002170         THRU 700-EXIT.
002175
002176     PERFORM 710-WRITE-GRAND-TOTAL-LINES
002177         THRU 710-EXIT.
002180
002190     PERFORM 800-UNLOAD-STOCK-TABLE
002200         THRU 800-EXIT.
002210
002220     PERFORM 900-CLOSE-FILES
002230         THRU 900-CLOSE-EXIT.
002240
002250     STOP RUN.
002260*--------------------------------------------------------------
002270 100-OPEN-FILES.
002280     OPEN INPUT  CHECK-HDR-FILE.
002290     OPEN INPUT  CHECK-DET-FILE.
002300     OPEN INPUT  STOCK-MASTER-IN.
002310     OPEN OUTPUT STOCK-MASTER-OUT.
002320     OPEN OUTPUT CHECK-HDR-FILE-OUT.
002325*    2016-05-16  DHQ  QLK-0918  OPEN EXTEND, NOT OUTPUT - IMPORT-
002326*                               POST AND EXPORT-POST ALREADY WROTE
002327*                               THEIR SECTIONS OF VOUCHRPT EARLIER
002328*                               IN THIS RUN.
002330     OPEN EXTEND VOUCHER-REPORT-FILE.
002332     OPEN INPUT  VOUCHER-TOTALS-FILE-2.
002340     OPEN OUTPUT ERROR-LOG-FILE.
002350
002360 100-EXIT.
002370     EXIT.
002380*--------------------------------------------------------------
002390 150-LOAD-STOCK-TABLE.
002400*    BRING THE WHOLE STOCK MASTER INTO WORKING STORAGE ONCE SO
002410*    EVERY COUNT LINE ON EVERY VOUCHER CAN BE POSTED WITHOUT
002420*    RE-READING THE MASTER FILE.
002430
002440     MOVE SPACES TO WS-STOCK-IN-STATUS.
002450     PERFORM 155-READ-ONE-STOCK-RECORD.
002460     PERFORM 157-STORE-ONE-STOCK-ENTRY
002470         UNTIL WS-STOCK-IN-EOF.
002480
002490 150-EXIT.
002500     EXIT.
002510*--------------------------------------------------------------
002520 155-READ-ONE-STOCK-RECORD.
002530     READ STOCK-MASTER-IN
002540         AT END
002550             MOVE "10" TO WS-STOCK-IN-STATUS.
002560*--------------------------------------------------------------
002570 157-STORE-ONE-STOCK-ENTRY.
002580     ADD 1 TO WS-STOCK-COUNT.
002590     MOVE STK-PRODUCT-ID-IN TO WS-STK-PRODUCT-ID (WS-STOCK-COUNT).
002600     MOVE STK-STORE-ID-IN   TO WS-STK-STORE-ID   (WS-STOCK-COUNT).
002610     MOVE STK-QUANTITY-IN   TO WS-STK-QUANTITY   (WS-STOCK-COUNT).
002620     MOVE STK-MIN-STOCK-IN  TO WS-STK-MIN-STOCK  (WS-STOCK-COUNT).
002630     MOVE STK-MAX-STOCK-IN  TO WS-STK-MAX-STOCK  (WS-STOCK-COUNT).
002640
002650     PERFORM 155-READ-ONE-STOCK-RECORD.
002660*--------------------------------------------------------------
002670 160-WRITE-REPORT-HEADINGS.
002680     MOVE 1 TO VR-PAGE-NUMBER.
002690     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-TITLE
002700         AFTER ADVANCING PAGE.
002710     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-HEADING-1
002720         AFTER ADVANCING 2 LINES.
002730     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-HEADING-2
002740         AFTER ADVANCING 1 LINES.
002750
002760 160-EXIT.
002770     EXIT.
002780*--------------------------------------------------------------
002790 210-READ-CHECK-HEADER.
002800     READ CHECK-HDR-FILE
002810         AT END
002820             MOVE "10" TO WS-CKH-FILE-STATUS.
002830*--------------------------------------------------------------
002840 220-PROCESS-ONE-VOUCHER.
002850     ADD 1 TO WS-VOUCHERS-READ.
002860     MOVE CKH-STATUS TO WS-OLD-STATUS.
002870     MOVE "N" TO WS-CONFIRM-THIS-VOUCHER-SW.
002880     MOVE ZERO TO WS-VOUCHER-TOTAL.
002890     MOVE ZERO TO WS-CKD-LB-COUNT.
002900
002910     PERFORM 240-BUFFER-AND-DIFF-LINES
002920         THRU 240-EXIT
002930         UNTIL CKD-CHECK-ID NOT = CKH-ID
002940            OR WS-CKD-EOF.
002950
002960     PERFORM 250-APPLY-ACTION
002970         THRU 250-EXIT.
002980
002990     IF WS-ACTION-VALID AND WS-CONFIRM-THIS-VOUCHER
003000         PERFORM 260-POST-LINES-TO-STOCK
003010             THRU 260-EXIT
003020     END-IF.
003030
003040     PERFORM 280-WRITE-HEADER-OUT
003050         THRU 280-EXIT.
003060
003070     PERFORM 900-WRITE-VOUCHER-REPORT-LINE
003080         THRU 900-EXIT.
003090
003100     PERFORM 210-READ-CHECK-HEADER.
003110
003120 220-EXIT.
003130     EXIT.
003140*--------------------------------------------------------------
003150 240-BUFFER-AND-DIFF-LINES.
003160     IF WS-CKD-LB-COUNT < WS-CKD-LB-MAX-LINES
003170         ADD 1 TO WS-CKD-LB-COUNT
003180         MOVE CKD-PRODUCT-ID TO WS-CKD-LB-PRODUCT-ID (WS-CKD-LB-COUNT)
003190         MOVE "N"            TO WS-CKD-LB-SKIP-SW    (WS-CKD-LB-COUNT)
003200
003210         IF CKD-SYSTEM-QTY = ZERO OR CKD-ACTUAL-QTY = ZERO
003220             MOVE "Y" TO WS-CKD-LB-SKIP-SW (WS-CKD-LB-COUNT)
003230         ELSE
003240             COMPUTE WS-CKD-DIFF-QTY-WORK =
003250                 CKD-ACTUAL-QTY - CKD-SYSTEM-QTY
003260             MOVE WS-CKD-DIFF-QTY-WORK
003270                 TO WS-CKD-LB-DIFF-QTY (WS-CKD-LB-COUNT)
003280             IF CKD-UNIT-PRICE NOT = ZERO
003290                 MULTIPLY CKD-UNIT-PRICE BY WS-CKD-DIFF-QTY-WORK
003300                     GIVING WS-CKD-LB-LINE-VALUE (WS-CKD-LB-COUNT)
003310                         ROUNDED
003320                 ADD WS-CKD-LB-LINE-VALUE (WS-CKD-LB-COUNT)
003330                     TO WS-VOUCHER-TOTAL
003340             ELSE
003350                 MOVE ZERO TO WS-CKD-LB-LINE-VALUE (WS-CKD-LB-COUNT)
003360             END-IF
003370         END-IF
003380     END-IF.
003390
003400     PERFORM 310-READ-CHECK-DETAIL.
003410
003420 240-EXIT.
003430     EXIT.
003440*--------------------------------------------------------------
003450 250-APPLY-ACTION.
003460     MOVE "N" TO WS-ACTION-VALID-SW.
003470
003480     EVALUATE TRUE
003490         WHEN CKH-ACTION-APPROVE
003500             IF CKH-STATUS-PENDING
003510                 MOVE "APPROVED" TO CKH-STATUS
003520                 MOVE "Y" TO WS-ACTION-VALID-SW
003530             END-IF
003540         WHEN CKH-ACTION-CONFIRM
003550             IF CKH-STATUS-APPROVED
003560                 MOVE "CONFIRMED" TO CKH-STATUS
003570                 MOVE "Y" TO WS-ACTION-VALID-SW
003580                 MOVE "Y" TO WS-CONFIRM-THIS-VOUCHER-SW
003590             END-IF
003600         WHEN CKH-ACTION-REJECT
003610             IF CKH-STATUS-PENDING
003620                 MOVE "REJECTED" TO CKH-STATUS
003630                 MOVE "Y" TO WS-ACTION-VALID-SW
003640                 ADD 1 TO WS-VOUCHERS-REJECTED
003650             END-IF
003660         WHEN CKH-ACTION-NONE
003670             MOVE "Y" TO WS-ACTION-VALID-SW
003680         WHEN OTHER
003690             CONTINUE
003700     END-EVALUATE.
003710
003720     IF NOT WS-ACTION-VALID
003730         ADD 1 TO WS-VOUCHERS-ERRORED
003740         MOVE "CHECK-POST"  TO ERL-PROGRAM-ID
003750         MOVE CKH-DATE      TO ERL-RUN-DATE
003760         MOVE CKH-CODE      TO ERL-CODE
003770         MOVE "INVALID STATUS TRANSITION FOR REQUESTED ACTION" TO ERL-MESSAGE
003780         PERFORM 900-WRITE-ERROR-LOG-LINE
003790     END-IF.
003800
003810 250-EXIT.
003820     EXIT.
003830*--------------------------------------------------------------
003840 260-POST-LINES-TO-STOCK.
003850     MOVE ZERO TO WS-CKD-LB-SUB.
003860     PERFORM 265-POST-ONE-LINE-TO-STOCK
003870         VARYING WS-CKD-LB-SUB FROM 1 BY 1
003880         UNTIL WS-CKD-LB-SUB > WS-CKD-LB-COUNT.
003890
003900 260-EXIT.
003910     EXIT.
003920*--------------------------------------------------------------
003930 265-POST-ONE-LINE-TO-STOCK.
003940     IF NOT WS-CKD-LB-SKIP-LINE (WS-CKD-LB-SUB)
003950    AND WS-CKD-LB-DIFF-QTY (WS-CKD-LB-SUB) NOT = ZERO
003960         MOVE WS-CKD-LB-PRODUCT-ID (WS-CKD-LB-SUB) TO WS-SRCH-PRODUCT-ID
003970         MOVE CKH-STORE-ID                         TO WS-SRCH-STORE-ID
003980         PERFORM 800-FIND-STOCK-ENTRY
003990         IF WS-STOCK-FOUND
004000             ADD WS-CKD-LB-DIFF-QTY (WS-CKD-LB-SUB)
004010                 TO WS-STK-QUANTITY (WS-STOCK-SUB)
004020             PERFORM 267-FIND-STORE-ADJ-ENTRY
004030             IF NOT WS-ADJ-FOUND
004040                 PERFORM 268-CREATE-STORE-ADJ-ENTRY
004050             END-IF
004060             PERFORM 269-UPDATE-STORE-ADJ-TOTALS
004070         ELSE
004080             MOVE "CHECK-POST" TO ERL-PROGRAM-ID
004090             MOVE CKH-DATE      TO ERL-RUN-DATE
004100             MOVE CKH-CODE      TO ERL-CODE
004110             MOVE "NO STOCK RECORD FOR THE PRODUCT/STORE" TO ERL-MESSAGE
004120             PERFORM 900-WRITE-ERROR-LOG-LINE
004130         END-IF
004140     END-IF.
004150*--------------------------------------------------------------
004160 267-FIND-STORE-ADJ-ENTRY.
004170     MOVE "N" TO WS-ADJ-FOUND-SW.
004180     MOVE ZERO TO WS-ADJ-SUB.
004190     PERFORM 267-A-SCAN-ONE-ADJ-ENTRY
004200         VARYING WS-ADJ-SUB FROM 1 BY 1
004210         UNTIL WS-ADJ-SUB > WS-ADJ-COUNT
004220            OR WS-ADJ-FOUND.
004230*--------------------------------------------------------------
004240 267-A-SCAN-ONE-ADJ-ENTRY.
004250     IF WS-ADJ-STORE-ID (WS-ADJ-SUB) = CKH-STORE-ID
004260         MOVE "Y" TO WS-ADJ-FOUND-SW.
004270*--------------------------------------------------------------
004280 268-CREATE-STORE-ADJ-ENTRY.
004290     ADD 1 TO WS-ADJ-COUNT.
004300     MOVE WS-ADJ-COUNT  TO WS-ADJ-SUB.
004310     MOVE CKH-STORE-ID  TO WS-ADJ-STORE-ID       (WS-ADJ-SUB).
004320     MOVE ZERO          TO WS-ADJ-POSITIVE-TOTAL (WS-ADJ-SUB).
004330     MOVE ZERO          TO WS-ADJ-NEGATIVE-TOTAL (WS-ADJ-SUB).
004340     MOVE ZERO          TO WS-ADJ-NET-TOTAL      (WS-ADJ-SUB).
004350*--------------------------------------------------------------
004360 269-UPDATE-STORE-ADJ-TOTALS.
004370     IF WS-CKD-LB-LINE-VALUE (WS-CKD-LB-SUB) > ZERO
004380         ADD WS-CKD-LB-LINE-VALUE (WS-CKD-LB-SUB)
004390             TO WS-ADJ-POSITIVE-TOTAL (WS-ADJ-SUB)
004400     END-IF.
004410     IF WS-CKD-LB-LINE-VALUE (WS-CKD-LB-SUB) < ZERO
004420         SUBTRACT WS-CKD-LB-LINE-VALUE (WS-CKD-LB-SUB)
004430             FROM WS-ADJ-NEGATIVE-TOTAL (WS-ADJ-SUB)
004440     END-IF.
004450     ADD WS-CKD-LB-LINE-VALUE (WS-CKD-LB-SUB)
004460         TO WS-ADJ-NET-TOTAL (WS-ADJ-SUB).
004470*--------------------------------------------------------------
004480 280-WRITE-HEADER-OUT.
004490     MOVE CKH-ID        TO CKH-ID-OUT.
004500     MOVE CKH-ACTION    TO CKH-ACTION-OUT.
004510     MOVE CKH-CODE      TO CKH-CODE-OUT.
004520     MOVE CKH-STATUS    TO CKH-STATUS-OUT.
004530     MOVE CKH-DATE      TO CKH-DATE-OUT.
004540     MOVE CKH-STORE-ID  TO CKH-STORE-ID-OUT.
004550     MOVE CKH-NOTE      TO CKH-NOTE-OUT.
004560     WRITE CHECK-HEADER-RECORD-OUT.
004570
004580 280-EXIT.
004590     EXIT.
004600*--------------------------------------------------------------
004610 310-READ-CHECK-DETAIL.
004620     READ CHECK-DET-FILE
004630         AT END
004640             MOVE "10" TO WS-CKD-FILE-STATUS
004650             MOVE HIGH-VALUES TO CKD-CHECK-ID.
004660*--------------------------------------------------------------
004670 700-WRITE-CONTROL-BREAK-LINES.
004680     MOVE ZERO TO WS-ADJ-SUB.
004690     PERFORM 705-WRITE-ONE-STORE-ADJ-LINE
004700         VARYING WS-ADJ-SUB FROM 1 BY 1
004710         UNTIL WS-ADJ-SUB > WS-ADJ-COUNT.
004720
004730     MOVE "CHECK VOUCHERS" TO VR-CB-DESCRIPTION.
004740     MOVE WS-VOUCHERS-READ TO VR-CB-COUNT.
004750     MOVE WS-VOUCHER-GRAND-TOTAL TO VR-CB-TOTAL.
004760     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-CONTROL-BREAK
004770         AFTER ADVANCING 2 LINES.
004780
004790 700-EXIT.
004800     EXIT.
004810*--------------------------------------------------------------
004820 705-WRITE-ONE-STORE-ADJ-LINE.
004830     MOVE SPACES TO VR-CB-DESCRIPTION.
004840     STRING "ST " DELIMITED BY SIZE
004850            WS-ADJ-STORE-ID (WS-ADJ-SUB) DELIMITED BY SIZE
004860            " POS" DELIMITED BY SIZE
004870            INTO VR-CB-DESCRIPTION.
004880     MOVE ZERO TO VR-CB-COUNT.
004890     MOVE WS-ADJ-POSITIVE-TOTAL (WS-ADJ-SUB) TO VR-CB-TOTAL.
004900     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-CONTROL-BREAK
004910         AFTER ADVANCING 1 LINES.
004920
004930     MOVE SPACES TO VR-CB-DESCRIPTION.
004940     STRING "ST " DELIMITED BY SIZE
004950            WS-ADJ-STORE-ID (WS-ADJ-SUB) DELIMITED BY SIZE
004960            " NEG" DELIMITED BY SIZE
004970            INTO VR-CB-DESCRIPTION.
004980     MOVE WS-ADJ-NEGATIVE-TOTAL (WS-ADJ-SUB) TO VR-CB-TOTAL.
004990     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-CONTROL-BREAK
005000         AFTER ADVANCING 1 LINES.
005010
005020     MOVE SPACES TO VR-CB-DESCRIPTION.
005030     STRING "ST " DELIMITED BY SIZE
005040            WS-ADJ-STORE-ID (WS-ADJ-SUB) DELIMITED BY SIZE
005050            " NET" DELIMITED BY SIZE
005060            INTO VR-CB-DESCRIPTION.
005070     MOVE WS-ADJ-NET-TOTAL (WS-ADJ-SUB) TO VR-CB-TOTAL.
005080     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-CONTROL-BREAK
005090         AFTER ADVANCING 1 LINES.
005091*--------------------------------------------------------------
005092*    2016-05-16  DHQ  QLK-0918  LAST PROGRAM IN THE NIGHTLY RUN
005093*                               TO TOUCH VOUCHRPT - ADDS IMPORT-
005094*                               POST'S AND EXPORT-POST'S CARRIED
005095*                               FIGURES (SEE SLVRTOT.CBL) TO THIS
005096*                               PROGRAM'S OWN AND PRINTS THE GRAND
005097*                               TOTAL AND REJECT/CANCEL/ERROR LINES.
005098 710-WRITE-GRAND-TOTAL-LINES.
005099     READ VOUCHER-TOTALS-FILE-2
005101         AT END
005102             MOVE ZERO TO VRT2-COUNT
005103                          VRT2-TOTAL
005104                          VRT2-REJECTED-COUNT
005105                          VRT2-CANCELLED-COUNT
005106                          VRT2-ERROR-COUNT
005107     END-READ.
005108
005109     ADD  VRT2-COUNT            TO VR-GRAND-COUNT.
005112     MOVE WS-VOUCHER-GRAND-TOTAL TO VR-GRAND-TOTAL.
005113     ADD  VRT2-TOTAL            TO VR-GRAND-TOTAL.
005114     MOVE WS-VOUCHERS-REJECTED  TO VR-REJECTED-COUNT.
005115     ADD  VRT2-REJECTED-COUNT   TO VR-REJECTED-COUNT.
005116     MOVE VRT2-CANCELLED-COUNT  TO VR-CANCELLED-COUNT.
005117     MOVE WS-VOUCHERS-ERRORED   TO VR-ERROR-COUNT.
005118     ADD  VRT2-ERROR-COUNT      TO VR-ERROR-COUNT.
005119
005121     MOVE VR-GRAND-COUNT        TO VR-GT-COUNT.
005122     MOVE VR-GRAND-TOTAL        TO VR-GT-TOTAL.
005123     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-GRAND-TOTAL
005124         AFTER ADVANCING 2 LINES.
005125
005126     MOVE VR-REJECTED-COUNT     TO VR-PRT-REJECTED.
005127     MOVE VR-CANCELLED-COUNT    TO VR-PRT-CANCELLED.
005128     MOVE VR-ERROR-COUNT        TO VR-PRT-ERROR.
005129     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-REJ-CAN-ERR
005131         AFTER ADVANCING 1 LINES.
005132
005133 710-EXIT.
005134     EXIT.
005135*--------------------------------------------------------------
005136 800-UNLOAD-STOCK-TABLE.
005137     MOVE ZERO TO WS-STOCK-SUB.
005138     PERFORM 805-WRITE-ONE-STOCK-ENTRY
005139         VARYING WS-STOCK-SUB FROM 1 BY 1
005141         UNTIL WS-STOCK-SUB > WS-STOCK-COUNT.
005142
005170 800-EXIT.
005180     EXIT.
005190*--------------------------------------------------------------
005200 805-WRITE-ONE-STOCK-ENTRY.
005210     MOVE WS-STK-PRODUCT-ID (WS-STOCK-SUB) TO STK-PRODUCT-ID-OUT.
005220     MOVE WS-STK-STORE-ID   (WS-STOCK-SUB) TO STK-STORE-ID-OUT.
005230     MOVE WS-STK-QUANTITY   (WS-STOCK-SUB) TO STK-QUANTITY-OUT.
005240     MOVE WS-STK-MIN-STOCK  (WS-STOCK-SUB) TO STK-MIN-STOCK-OUT.
005250     MOVE WS-STK-MAX-STOCK  (WS-STOCK-SUB) TO STK-MAX-STOCK-OUT.
005260     WRITE STOCK-RECORD-OUT.
005270*--------------------------------------------------------------
005280 900-WRITE-VOUCHER-REPORT-LINE.
005290     MOVE "CHECK"       TO VR-D-KIND.
005300     MOVE CKH-CODE      TO VR-D-CODE.
005310     MOVE CKH-STORE-ID  TO VR-D-STORE.
005320     MOVE WS-OLD-STATUS TO VR-D-OLD-STATUS.
005330     MOVE CKH-STATUS    TO VR-D-NEW-STATUS.
005340     MOVE WS-VOUCHER-TOTAL TO VR-D-VALUE.
005350     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-DETAIL
005360         AFTER ADVANCING 1 LINES.
005370
005380     ADD 1             TO VR-GRAND-COUNT.
005390     ADD WS-VOUCHER-TOTAL TO WS-VOUCHER-GRAND-TOTAL.
005400
005410 900-EXIT.
005420     EXIT.
005430*--------------------------------------------------------------
005440     COPY "PLSTKFND.CBL".
005450     COPY "PLERRLOG.CBL".
005460*--------------------------------------------------------------
005470 900-CLOSE-FILES.
005480     CLOSE CHECK-HDR-FILE.
005490     CLOSE CHECK-HDR-FILE-OUT.
005500     CLOSE CHECK-DET-FILE.
005510     CLOSE STOCK-MASTER-IN.
005520     CLOSE STOCK-MASTER-OUT.
005525     CLOSE VOUCHER-TOTALS-FILE-2.
005530     CLOSE VOUCHER-REPORT-FILE.
005540     CLOSE ERROR-LOG-FILE.
005550
005560 900-CLOSE-EXIT.
005570     EXIT.
