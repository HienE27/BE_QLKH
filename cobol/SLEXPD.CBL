000010*--------------------------------------------------------------
000020* SLEXPD.CBL  -  SELECT FOR THE GOODS-ISSUE (EXPORT) DETAIL
000030*               FILE.  SHARED BY EXPORT-POST AND STOCK-REPORT.
000040*   1998-11-09  RVC  QLK-0102  ORIGINAL COPYBOOK.
000050*--------------------------------------------------------------
000060     SELECT EXPORT-DET-FILE ASSIGN TO "EXPORTDET"
000070         ORGANIZATION IS LINE SEQUENTIAL
000080         FILE STATUS IS WS-EXPD-FILE-STATUS.
