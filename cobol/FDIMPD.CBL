000010*--------------------------------------------------------------
000020* FDIMPD.CBL  -  FD FOR THE GOODS-RECEIPT (IMPORT) DETAIL FILE.
000030*   1998-11-04  RVC  QLK-0101  ORIGINAL COPYBOOK.
000040*   2006-07-21  MKP  QLK-0512  WIDENED UNIT PRICE TO HOLD THE
000050*                               LARGEST SUPPLIER CONTRACT LINE.
000060*--------------------------------------------------------------
000070 FD  IMPORT-DET-FILE
000080     LABEL RECORDS ARE STANDARD.
000090
000100 01  IMPORT-DETAIL-RECORD.
000110     05  IMD-ID                     PIC 9(09).
000120     05  IMD-IMPORT-ID              PIC 9(09).
000130     05  IMD-PRODUCT-ID             PIC 9(09).
000140     05  IMD-STORE-ID               PIC 9(09).
000150     05  IMD-QUANTITY               PIC S9(09).
000160     05  IMD-UNIT-PRICE             PIC S9(13)V9(02).
000170     05  IMD-DISCOUNT-PCT           PIC S9(03)V9(02).
000180     05  FILLER                     PIC X(05).
