000010*--------------------------------------------------------------
000020* PLVALLIN.CBL  -  SHARED LINE-VALUATION LOGIC.  GROSS IS UNIT
000030*               PRICE TIMES QUANTITY; WHEN A DISCOUNT PERCENT
000040*               IS PRESENT THE GROSS IS MARKED DOWN BY A
000050*               MULTIPLIER CARRIED TO FOUR DECIMALS, ROUNDED.
000060*               SHARED BY IMPORT-POST, EXPORT-POST AND THE
000070*               CHECK-VARIANCE VALUATION IN CHECK-POST.
000080*   2009-09-02  DHQ  QLK-0641  ORIGINAL COPYBOOK.
000090*   2012-06-20  DHQ  QLK-0775  ROUNDING MODE CONFIRMED HALF-UP
000100*                               PER AUDIT FINDING 12-118.
000110*--------------------------------------------------------------
000120 750-VALUE-ONE-LINE.
000130     MULTIPLY WS-VAL-UNIT-PRICE BY WS-VAL-QUANTITY
000140         GIVING WS-VAL-GROSS-AMOUNT ROUNDED.
000150     IF WS-VAL-DISCOUNT-PCT > ZERO
000160         COMPUTE WS-VAL-MULTIPLIER ROUNDED =
000170             WS-VAL-ONE - (WS-VAL-DISCOUNT-PCT / WS-VAL-HUNDRED)
000180         MULTIPLY WS-VAL-GROSS-AMOUNT BY WS-VAL-MULTIPLIER
000190             GIVING WS-VAL-LINE-VALUE ROUNDED
000200     ELSE
000210         MOVE WS-VAL-GROSS-AMOUNT TO WS-VAL-LINE-VALUE.
