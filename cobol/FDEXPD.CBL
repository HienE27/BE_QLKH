000010*--------------------------------------------------------------
000020* FDEXPD.CBL  -  FD FOR THE GOODS-ISSUE (EXPORT) DETAIL FILE.
000030*   1998-11-09  RVC  QLK-0102  ORIGINAL COPYBOOK.
000040*--------------------------------------------------------------
000050 FD  EXPORT-DET-FILE
000060     LABEL RECORDS ARE STANDARD.
000070
000080 01  EXPORT-DETAIL-RECORD.
000090     05  EXD-ID                     PIC 9(09).
000100     05  EXD-EXPORT-ID              PIC 9(09).
000110     05  EXD-PRODUCT-ID             PIC 9(09).
000120     05  EXD-STORE-ID               PIC 9(09).
000130     05  EXD-QUANTITY               PIC S9(09).
000140     05  EXD-UNIT-PRICE             PIC S9(13)V9(02).
000150     05  EXD-DISCOUNT-PCT           PIC S9(03)V9(02).
000160     05  FILLER                     PIC X(05).
