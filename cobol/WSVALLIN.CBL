000010*--------------------------------------------------------------
000020* WSVALLIN.CBL  -  WORK AREA FOR THE SHARED LINE-VALUATION
000030*               ROUTINE IN PLVALLIN.CBL.  CALLER LOADS THE
000040*               THREE WS-VAL-xxx INPUT FIELDS FROM THE DETAIL
000050*               RECORD AND PERFORMS 750-VALUE-ONE-LINE.
000060*   2009-09-02  DHQ  QLK-0641  ORIGINAL COPYBOOK.
000070*--------------------------------------------------------------
000080 01  WS-LINE-VALUATION-AREA.
000090     05  WS-VAL-UNIT-PRICE          PIC S9(13)V9(02).
000100     05  WS-VAL-QUANTITY            PIC S9(09).
000110     05  WS-VAL-DISCOUNT-PCT        PIC S9(03)V9(02).
000120     05  WS-VAL-GROSS-AMOUNT        PIC S9(15)V9(02).
000130     05  WS-VAL-MULTIPLIER          PIC S9(01)V9(04).
000140     05  WS-VAL-LINE-VALUE          PIC S9(15)V9(02).
000150     05  WS-VAL-HUNDRED             PIC S9(03)V9(02) VALUE 100.00.
000160     05  WS-VAL-ONE                 PIC S9(01)V9(04) VALUE 1.0000.
000170     05  FILLER                     PIC X(01) VALUE SPACES.
