000010*--------------------------------------------------------------
000020* SLERRLOG.CBL  -  SELECT FOR THE ERROR-LOG FILE.  SHARED BY
000030*               IMPORT-POST, EXPORT-POST AND CHECK-POST FOR
000040*               VALIDATION, TRANSITION AND AVAILABILITY ERRORS.
000050*   1999-02-18  RVC  QLK-0121  ORIGINAL COPYBOOK.
000060*--------------------------------------------------------------
000070     SELECT ERROR-LOG-FILE ASSIGN TO "ERRORLOG"
000080         ORGANIZATION IS LINE SEQUENTIAL
000090         FILE STATUS IS WS-ERRLOG-FILE-STATUS.
