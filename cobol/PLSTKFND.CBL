000010*--------------------------------------------------------------
000020* PLSTKFND.CBL  -  SHARED STOCK-TABLE LOOKUP/CREATE LOGIC.
000030*               CALLING PROGRAM LOADS WS-SRCH-PRODUCT-ID AND
000040*               WS-SRCH-STORE-ID BEFORE PERFORMING
000050*               800-FIND-STOCK-ENTRY; WS-STOCK-FOUND TELLS IT
000060*               WHETHER WS-STOCK-SUB POINTS AT THE ENTRY.
000070*   2009-09-02  DHQ  QLK-0640  ORIGINAL COPYBOOK.
000080*   2011-01-14  DHQ  QLK-0733  ADDED 810-CREATE-STOCK-ENTRY SO
000090*                               IMPORT-POST CAN OPEN A NEW
000100*                               PRODUCT/STORE LINE ON RECEIPT.
000110*--------------------------------------------------------------
000120 800-FIND-STOCK-ENTRY.
000130     MOVE "N" TO WS-STOCK-FOUND-SW.
000140     MOVE ZERO TO WS-STOCK-SUB.
000150     PERFORM 805-SCAN-ONE-STOCK-ENTRY
000160         VARYING WS-STOCK-SUB FROM 1 BY 1
000170         UNTIL WS-STOCK-SUB > WS-STOCK-COUNT
000180            OR WS-STOCK-FOUND.
000190
000200 805-SCAN-ONE-STOCK-ENTRY.
000210     IF WS-STK-PRODUCT-ID (WS-STOCK-SUB) = WS-SRCH-PRODUCT-ID
000220    AND WS-STK-STORE-ID   (WS-STOCK-SUB) = WS-SRCH-STORE-ID
000230        MOVE "Y" TO WS-STOCK-FOUND-SW.
000240
000250 810-CREATE-STOCK-ENTRY.
000260     MOVE "N" TO WS-STOCK-TABLE-FULL-SW.
000270     IF WS-STOCK-COUNT NOT < WS-STOCK-MAX-ENTRIES
000280        MOVE "Y" TO WS-STOCK-TABLE-FULL-SW
000290     ELSE
000300        ADD 1 TO WS-STOCK-COUNT
000310        MOVE WS-STOCK-COUNT          TO WS-STOCK-SUB
000320        MOVE WS-SRCH-PRODUCT-ID      TO WS-STK-PRODUCT-ID (WS-STOCK-SUB)
000330        MOVE WS-SRCH-STORE-ID        TO WS-STK-STORE-ID   (WS-STOCK-SUB)
000340        MOVE ZERO                    TO WS-STK-QUANTITY   (WS-STOCK-SUB)
000350        MOVE 10                      TO WS-STK-MIN-STOCK  (WS-STOCK-SUB)
000360        MOVE 1000                    TO WS-STK-MAX-STOCK  (WS-STOCK-SUB)
000370        MOVE "Y"                     TO WS-STOCK-FOUND-SW.
