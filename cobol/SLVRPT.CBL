000010*--------------------------------------------------------------
000020* SLVRPT.CBL  -  SELECT FOR THE VOUCHER-REPORT PRINT FILE.
000030*               SHARED BY IMPORT-POST, EXPORT-POST AND
000040*               CHECK-POST - EACH WRITES ITS OWN VOUCHER KIND.
000050*   1998-12-01  RVC  QLK-0110  ORIGINAL COPYBOOK.
000060*--------------------------------------------------------------
000070     SELECT VOUCHER-REPORT-FILE ASSIGN TO "VOUCHRPT"
000080         ORGANIZATION IS LINE SEQUENTIAL
000090         FILE STATUS IS WS-VRPT-FILE-STATUS.
