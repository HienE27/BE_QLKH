000010*--------------------------------------------------------------
000020* FDSTOCK.CBL  -  FD FOR THE STOCK BALANCE MASTER, IN AND OUT.
000030*   1998-11-12  RVC  QLK-0103  ORIGINAL COPYBOOK.
000040*--------------------------------------------------------------
000050 FD  STOCK-MASTER-IN
000060     LABEL RECORDS ARE STANDARD.
000070
000080 01  STOCK-RECORD-IN.
000090     05  STK-PRODUCT-ID-IN          PIC 9(09).
000100     05  STK-STORE-ID-IN            PIC 9(09).
000110     05  STK-QUANTITY-IN            PIC S9(09).
000120     05  STK-MIN-STOCK-IN           PIC 9(09).
000130     05  STK-MAX-STOCK-IN           PIC 9(09).
000140     05  FILLER                     PIC X(05).
000150
000160 FD  STOCK-MASTER-OUT
000170     LABEL RECORDS ARE STANDARD.
000180
000190 01  STOCK-RECORD-OUT.
000200     05  STK-PRODUCT-ID-OUT         PIC 9(09).
000210     05  STK-STORE-ID-OUT           PIC 9(09).
000220     05  STK-QUANTITY-OUT           PIC S9(09).
000230     05  STK-MIN-STOCK-OUT          PIC 9(09).
000240     05  STK-MAX-STOCK-OUT          PIC 9(09).
000250     05  FILLER                     PIC X(05).
