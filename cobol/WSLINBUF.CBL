000010*--------------------------------------------------------------
000020* WSLINBUF.CBL  -  IN-MEMORY BUFFER FOR ONE VOUCHER'S DETAIL
000030*               LINES.  THE DETAIL FILE IS READ ONCE, AHEAD OF
000040*               THE MATCHING HEADER, SO EACH LINE IS BUFFERED
000050*               HERE DURING VALUATION AND RE-WALKED LATER FOR
000060*               STOCK POSTING WITHOUT RE-READING THE FILE.
000070*               SHARED BY IMPORT-POST AND EXPORT-POST.
000080*   2009-09-02  DHQ  QLK-0641  ORIGINAL COPYBOOK.
000090*--------------------------------------------------------------
000100 01  WS-LINE-BUFFER-CONTROLS.
000110     05  WS-LB-COUNT                PIC 9(04) COMP VALUE ZERO.
000120     05  WS-LB-MAX-LINES            PIC 9(04) COMP VALUE 0500.
000130     05  WS-LB-SUB                  PIC 9(04) COMP VALUE ZERO.
000140     05  FILLER                     PIC X(01) VALUE SPACES.
000150
000160 01  WS-LINE-BUFFER-TABLE.
000170     05  WS-LB-ENTRY OCCURS 500 TIMES.
000180         10  WS-LB-PRODUCT-ID       PIC 9(09).
000190         10  WS-LB-STORE-ID         PIC 9(09).
000200         10  WS-LB-QUANTITY         PIC S9(09).
000210         10  WS-LB-UNIT-PRICE       PIC S9(13)V9(02).
000220         10  WS-LB-DISCOUNT-PCT     PIC S9(03)V9(02).
000230         10  WS-LB-LINE-VALUE       PIC S9(15)V9(02).
000240         10  WS-LB-SKIP-SW          PIC X(01).
000245             88  WS-LB-SKIP-LINE        VALUE "Y".
000247         10  FILLER                 PIC X(01).
