000010*--------------------------------------------------------------
000020* FDIMPH.CBL  -  FD FOR THE GOODS-RECEIPT (IMPORT) HEADER FILE.
000030*   1998-11-04  RVC  QLK-0101  ORIGINAL COPYBOOK.
000040*   2006-07-21  MKP  QLK-0512  WIDENED SUPPLIER/STORE IDS TO
000050*                               NINE DIGITS FOR THE NEW BRANCH
000060*                               NUMBERING SCHEME.
000070*--------------------------------------------------------------
000080 FD  IMPORT-HDR-FILE
000090     LABEL RECORDS ARE STANDARD.
000100
000110 01  IMPORT-HEADER-RECORD.
000120     05  IMH-ID                     PIC 9(09).
000130     05  IMH-ACTION                 PIC X(01).
000140         88  IMH-ACTION-APPROVE         VALUE "A".
000150         88  IMH-ACTION-CONFIRM         VALUE "C".
000160         88  IMH-ACTION-REJECT          VALUE "R".
000170         88  IMH-ACTION-CANCEL          VALUE "X".
000180         88  IMH-ACTION-NONE            VALUE SPACE.
000190     05  IMH-CODE                   PIC X(20).
000200     05  IMH-TYPE                   PIC X(10).
000210     05  IMH-STATUS                 PIC X(10).
000220         88  IMH-STATUS-PENDING         VALUE "PENDING".
000230         88  IMH-STATUS-APPROVED        VALUE "APPROVED".
000240         88  IMH-STATUS-IMPORTED        VALUE "IMPORTED".
000250         88  IMH-STATUS-REJECTED        VALUE "REJECTED".
000260         88  IMH-STATUS-CANCELLED       VALUE "CANCELLED".
000270     05  IMH-DATE                   PIC 9(08).
000280     05  IMH-STORE-ID               PIC 9(09).
000290     05  IMH-SUPPLIER-ID            PIC 9(09).
000300     05  IMH-NOTE                   PIC X(60).
000310     05  FILLER                     PIC X(04).
000320
000330 FD  IMPORT-HDR-FILE-OUT
000340     LABEL RECORDS ARE STANDARD.
000350
000360 01  IMPORT-HEADER-RECORD-OUT.
000370     05  IMH-ID-OUT                 PIC 9(09).
000380     05  IMH-ACTION-OUT             PIC X(01).
000390     05  IMH-CODE-OUT               PIC X(20).
000400     05  IMH-TYPE-OUT               PIC X(10).
000410     05  IMH-STATUS-OUT             PIC X(10).
000420     05  IMH-DATE-OUT               PIC 9(08).
000430     05  IMH-STORE-ID-OUT           PIC 9(09).
000440     05  IMH-SUPPLIER-ID-OUT        PIC 9(09).
000450     05  IMH-NOTE-OUT               PIC X(60).
000460     05  FILLER                     PIC X(04).
