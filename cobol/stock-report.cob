000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    STOCK-REPORT.
000030 AUTHOR.        R V CARVALHO.
000040 INSTALLATION.  QLKH WAREHOUSE SYSTEMS - BATCH SECTION.
000050 DATE-WRITTEN.  NOVEMBER 1998.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*--------------------------------------------------------------
000090*  C H A N G E   L O G
000100*--------------------------------------------------------------
000110*   1998-11-12  RVC  QLK-0103  ORIGINAL PROGRAM.  ONE SECTION -
000120*                               FLAT LISTING OF THE STOCK MASTER,
000130*                               NO CONTROL BREAK, NO LEDGER.
000140*   1998-11-30  RVC  QLK-0107  ADDED THE LOW/HIGH FLAG COLUMN
000150*                               AGAINST MIN-STOCK AND MAX-STOCK.
000160*   1999-01-15  TLN  QLK-0118  SORTS THE MASTER BY STORE BEFORE
000170*                               PRINTING AND ADDS A PER-STORE
000180*                               QUANTITY SUB-TOTAL - PREVIOUSLY A
000190*                               SINGLE FLAT LIST IN MASTER ORDER.
000200*   1998-99 Y2K  RVC  QLK-0150  REVIEWED FOR YEAR-2000 READINESS -
000210*                               NO DATE FIELDS ARE READ BY THIS
000220*                               PROGRAM, NO CHANGE REQUIRED.
000230*   2003-02-18  TLN  QLK-0340  SOURCE FILES CHANGED TO LINE
000240*                               SEQUENTIAL FOR THE NEW NIGHTLY
000250*                               FEED LAYOUT.
000260*   2009-09-02  DHQ  QLK-0640  MAJOR REWRITE - ADDED SECTION 2,
000270*                               THE DERIVED STOCK LEDGER, DRIVEN
000280*                               OFF THE POSTED IMPORT/EXPORT
000290*                               HEADER AND DETAIL FILES INSTEAD
000300*                               OF A SEPARATE LEDGER MASTER.  NO
000310*                               STOCK FIGURE IS WRITTEN BACK BY
000320*                               THIS PROGRAM - IT ONLY READS.
000330*   2014-03-11  DHQ  QLK-0811  RAISED THE LEDGER TABLE SIZE TO
000340*                               2000 PRODUCTS AFTER THE WEST-
000350*                               REGION CUTOVER.
000360*   2016-05-20  DHQ  QLK-0902  GRAND TOTAL LINE ON SECTION 2 NOW
000370*                               SHOWS THE NET ON-HAND FIGURE, NOT
000380*                               JUST THE IMPORT/EXPORT TOTALS.
000390*--------------------------------------------------------------
000400*  THIS PROGRAM PRINTS THE STOCK REPORT IN TWO SECTIONS.
000410*  SECTION 1 SORTS THE STOCK MASTER BY STORE AND PRODUCT AND
000420*  LISTS EVERY RECORD, FLAGGING QUANTITY BELOW MINIMUM OR ABOVE
000430*  MAXIMUM, WITH A QUANTITY SUB-TOTAL AT EACH STORE BREAK.
000440*  SECTION 2 DERIVES A PER-PRODUCT LEDGER FROM THE POSTED
000450*  IMPORT AND EXPORT FEEDS - ONLY DETAIL LINES BELONGING TO A
000460*  VOUCHER WHOSE FINAL HEADER STATUS IS IMPORTED OR EXPORTED
000470*  COUNT TOWARD THE LEDGER - SHOWING IMPORTED QTY, EXPORTED QTY
000480*  AND THE RESULTING ON-HAND FIGURE PER PRODUCT.  A PRODUCT OR
000490*  STORE THAT DOES NOT APPEAR ON THE STOCK MASTER IS NOT
000500*  SYNTHESISED BY THIS REPORT - IT SIMPLY LISTS WHAT IS THERE.
000510*--------------------------------------------------------------
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580
000590     COPY "SLSTOCK.CBL".
000600     COPY "SLIMPH.CBL".
000610     COPY "SLIMPD.CBL".
000620     COPY "SLEXPH.CBL".
000630     COPY "SLEXPD.CBL".
000640
000650     SELECT STOCK-WORK-FILE ASSIGN TO "STOCKWRK"
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-STKWRK-FILE-STATUS.
000680
000690     SELECT SORT-STOCK-FILE ASSIGN TO "SORTWK1".
000700
000710     SELECT STOCK-REPORT-FILE ASSIGN TO "STOCKRPT"
000720         ORGANIZATION IS LINE SEQUENTIAL
000730         FILE STATUS IS WS-SRPT-FILE-STATUS.
000740
000750 DATA DIVISION.
000760 FILE SECTION.
000770
000780 SD  SORT-STOCK-FILE.
000790
000800 01  SORT-STOCK-RECORD.
000810     05  SRT-PRODUCT-ID             PIC 9(09).
000820     05  SRT-STORE-ID               PIC 9(09).
000830     05  SRT-QUANTITY               PIC S9(09).
000840     05  SRT-MIN-STOCK              PIC 9(09).
000850     05  SRT-MAX-STOCK              PIC 9(09).
000860     05  FILLER                     PIC X(05).
000870
000880 FD  STOCK-WORK-FILE
000890     LABEL RECORDS ARE STANDARD.
000900
000910 01  STOCK-WORK-RECORD.
000920     05  STKW-PRODUCT-ID            PIC 9(09).
000930     05  STKW-STORE-ID              PIC 9(09).
000940     05  STKW-QUANTITY              PIC S9(09).
000950     05  STKW-MIN-STOCK             PIC 9(09).
000960     05  STKW-MAX-STOCK             PIC 9(09).
000970     05  FILLER                     PIC X(05).
000980
000990 FD  STOCK-REPORT-FILE
001000     LABEL RECORDS ARE STANDARD.
001010
001020 01  STOCK-REPORT-RECORD            PIC X(132).
001030
001040     COPY "FDSTOCK.CBL".
001050     COPY "FDIMPH.CBL".
001060     COPY "FDIMPD.CBL".
001070     COPY "FDEXPH.CBL".
001080     COPY "FDEXPD.CBL".
001090
001100 WORKING-STORAGE SECTION.
001110
001120 77  WS-STKWRK-FILE-STATUS          PIC X(02) VALUE SPACES.
001130     88  WS-STKWRK-EOF                  VALUE "10".
001140 77  WS-SRPT-FILE-STATUS            PIC X(02) VALUE SPACES.
001150 77  WS-IMPH-FILE-STATUS            PIC X(02) VALUE SPACES.
001160 77  WS-IMPH-OUT-FILE-STATUS        PIC X(02) VALUE SPACES.
001170     88  WS-IMPH-OUT-EOF                VALUE "10".
001180 77  WS-IMPD-FILE-STATUS            PIC X(02) VALUE SPACES.
001190     88  WS-IMPD-EOF                    VALUE "10".
001200 77  WS-EXPH-FILE-STATUS            PIC X(02) VALUE SPACES.
001210 77  WS-EXPH-OUT-FILE-STATUS        PIC X(02) VALUE SPACES.
001220     88  WS-EXPH-OUT-EOF                VALUE "10".
001230 77  WS-EXPD-FILE-STATUS            PIC X(02) VALUE SPACES.
001240     88  WS-EXPD-EOF                    VALUE "10".
001250
001260 01  WS-SWITCHES.
001270     05  WS-FIRST-STORE-SW          PIC X(01) VALUE "Y".
001280         88  WS-FIRST-STORE             VALUE "Y".
001290     05  FILLER                     PIC X(01) VALUE SPACES.
001300
001310 01  WS-BALANCE-SECTION-WORK.
001320     05  WS-BREAK-STORE-ID          PIC 9(09) VALUE ZERO.
001330     05  WS-STORE-QTY-TOTAL         PIC S9(11) COMP VALUE ZERO.
001340     05  WS-BALANCE-GRAND-TOTAL     PIC S9(11) COMP VALUE ZERO.
001350     05  WS-STOCK-LINES-READ        PIC 9(07) COMP VALUE ZERO.
001360     05  WS-STOCK-STORES-BROKEN     PIC 9(07) COMP VALUE ZERO.
001370     05  FILLER                     PIC X(01) VALUE SPACES.
001380
001390 01  WS-IMP-STATUS-TABLE-CONTROLS.
001400     05  WS-IMP-COUNT               PIC 9(05) COMP VALUE ZERO.
001410     05  WS-IMP-MAX-ENTRIES         PIC 9(05) COMP VALUE 20000.
001420     05  WS-IMP-SUB                 PIC 9(05) COMP VALUE ZERO.
001430     05  WS-IMP-FOUND-SW            PIC X(01) VALUE "N".
001440         88  WS-IMP-FOUND               VALUE "Y".
001450     05  WS-SRCH-IMP-ID             PIC 9(09).
001460     05  WS-FOUND-IMP-STATUS        PIC X(10).
001470     05  FILLER                     PIC X(01) VALUE SPACES.
001480
001490 01  WS-IMP-STATUS-TABLE.
001500     05  WS-IMP-ENTRY OCCURS 20000 TIMES.
001510         10  WS-IMP-HDR-ID          PIC 9(09).
001520         10  WS-IMP-HDR-STATUS      PIC X(10).
001530         10  FILLER                 PIC X(01).
001540
001550 01  WS-EXP-STATUS-TABLE-CONTROLS.
001560     05  WS-EXP-COUNT               PIC 9(05) COMP VALUE ZERO.
001570     05  WS-EXP-MAX-ENTRIES         PIC 9(05) COMP VALUE 20000.
001580     05  WS-EXP-SUB                 PIC 9(05) COMP VALUE ZERO.
001590     05  WS-EXP-FOUND-SW            PIC X(01) VALUE "N".
001600         88  WS-EXP-FOUND               VALUE "Y".
001610     05  WS-SRCH-EXP-ID             PIC 9(09).
001620     05  WS-FOUND-EXP-STATUS        PIC X(10).
001630     05  FILLER                     PIC X(01) VALUE SPACES.
001640
001650 01  WS-EXP-STATUS-TABLE.
001660     05  WS-EXP-ENTRY OCCURS 20000 TIMES.
001670         10  WS-EXP-HDR-ID          PIC 9(09).
001680         10  WS-EXP-HDR-STATUS      PIC X(10).
001690         10  FILLER                 PIC X(01).
001700
001710 01  WS-LEDGER-TABLE-CONTROLS.
001720     05  WS-LED-COUNT               PIC 9(04) COMP VALUE ZERO.
001730     05  WS-LED-MAX-ENTRIES         PIC 9(04) COMP VALUE 2000.
001740     05  WS-LED-SUB                 PIC 9(04) COMP VALUE ZERO.
001750     05  WS-LED-FOUND-SW            PIC X(01) VALUE "N".
001760         88  WS-LED-FOUND               VALUE "Y".
001770     05  WS-SRCH-LED-PRODUCT-ID     PIC 9(09).
001780     05  FILLER                     PIC X(01) VALUE SPACES.
001790
001800 01  WS-LEDGER-TABLE.
001810     05  WS-LED-ENTRY OCCURS 2000 TIMES.
001820         10  WS-LED-PRODUCT-ID      PIC 9(09).
001830         10  WS-LED-IMPORTED-QTY    PIC S9(09).
001840         10  WS-LED-EXPORTED-QTY    PIC S9(09).
001850         10  FILLER                 PIC X(01).
001860
001870 01  WS-LEDGER-SECTION-WORK.
001880     05  WS-ON-HAND                 PIC S9(10) COMP VALUE ZERO.
001890     05  WS-LEDGER-IMPORTED-GRAND   PIC S9(11) COMP VALUE ZERO.
001900     05  WS-LEDGER-EXPORTED-GRAND   PIC S9(11) COMP VALUE ZERO.
001910     05  WS-LEDGER-ON-HAND-GRAND    PIC S9(11) COMP VALUE ZERO.
001920     05  FILLER                     PIC X(01) VALUE SPACES.
001930
001940 01  WS-CONSOLE-DUMP-AREA.
001950*    RETAINED FOR THE OPERATIONS-CONSOLE AD HOC DISPLAY COMMAND,
001960*    SAME AS THE VOUCHER-POSTING PROGRAMS - LETS THE NIGHT
001970*    OPERATOR SPLIT A STATUS VALUE SEVERAL WAYS FROM THE DEBUGGER
001980*    WITHOUT A COPYBOOK CHANGE.
001990     05  WS-DUMP-WORK               PIC X(10).
002000     05  WS-DUMP-FIRST-BYTE-VIEW REDEFINES WS-DUMP-WORK.
002010         10  WS-DUMP-FIRST-BYTE     PIC X(01).
002020         10  FILLER                 PIC X(09).
002030     05  WS-DUMP-HALVES-VIEW REDEFINES WS-DUMP-WORK.
002040         10  WS-DUMP-HALF-1         PIC X(05).
002050         10  WS-DUMP-HALF-2         PIC X(05).
002060     05  WS-DUMP-NUMERIC-VIEW REDEFINES WS-DUMP-WORK.
002070         10  WS-DUMP-AS-9S          PIC 9(10).
002080     05  FILLER                     PIC X(01) VALUE SPACES.
002090
002100 01  WS-VRPT-TITLE.
002110     05  FILLER                     PIC X(01) VALUE SPACE.
002120     05  FILLER                     PIC X(45) VALUE
002130         "QLKH WAREHOUSE SYSTEMS - STOCK REPORT".
002140     05  FILLER                     PIC X(86) VALUE SPACES.
002150
002160 01  WS-SRPT-HEADING-1A.
002170     05  FILLER                     PIC X(01) VALUE SPACE.
002180     05  FILLER                     PIC X(60) VALUE
002190         "SECTION 1 - STOCK BALANCE BY STORE".
002200     05  FILLER                     PIC X(71) VALUE SPACES.
002210
002220 01  WS-SRPT-HEADING-1B.
002230     05  FILLER                     PIC X(01) VALUE SPACE.
002240     05  FILLER                     PIC X(09) VALUE "PRODUCT".
002250     05  FILLER                     PIC X(04) VALUE SPACES.
002260     05  FILLER                     PIC X(07) VALUE "STORE".
002270     05  FILLER                     PIC X(06) VALUE SPACES.
002280     05  FILLER                     PIC X(10) VALUE "QUANTITY".
002290     05  FILLER                     PIC X(02) VALUE SPACES.
002300     05  FILLER                     PIC X(09) VALUE "MIN-STK".
002310     05  FILLER                     PIC X(02) VALUE SPACES.
002320     05  FILLER                     PIC X(09) VALUE "MAX-STK".
002330     05  FILLER                     PIC X(04) VALUE SPACES.
002340     05  FILLER                     PIC X(04) VALUE "FLAG".
002350     05  FILLER                     PIC X(65) VALUE SPACES.
002360
002370 01  WS-SRPT-DETAIL-1.
002380     05  FILLER                     PIC X(01) VALUE SPACE.
002390     05  SRPT1-D-PRODUCT-ID         PIC Z(8)9.
002400     05  FILLER                     PIC X(04) VALUE SPACES.
002410     05  SRPT1-D-STORE-ID           PIC Z(8)9.
002420     05  FILLER                     PIC X(04) VALUE SPACES.
002430     05  SRPT1-D-QUANTITY           PIC Z,ZZZ,ZZZ,ZZ9-.
002440     05  FILLER                     PIC X(03) VALUE SPACES.
002450     05  SRPT1-D-MIN-STOCK          PIC Z,ZZZ,ZZZ,ZZ9.
002460     05  FILLER                     PIC X(03) VALUE SPACES.
002470     05  SRPT1-D-MAX-STOCK          PIC Z,ZZZ,ZZZ,ZZ9.
002480     05  FILLER                     PIC X(04) VALUE SPACES.
002490     05  SRPT1-D-FLAG               PIC X(04).
002500     05  FILLER                     PIC X(51) VALUE SPACES.
002510
002520 01  WS-SRPT-CONTROL-BREAK-1.
002530     05  FILLER                     PIC X(01) VALUE SPACE.
002540     05  FILLER                     PIC X(08) VALUE "STORE".
002550     05  SRPT1-CB-STORE-ID          PIC Z(8)9.
002560     05  FILLER                     PIC X(04) VALUE SPACES.
002570     05  FILLER                     PIC X(06) VALUE "TOTAL".
002580     05  FILLER                     PIC X(02) VALUE SPACES.
002590     05  SRPT1-CB-QTY-TOTAL         PIC Z,ZZZ,ZZZ,ZZ9-.
002600     05  FILLER                     PIC X(88) VALUE SPACES.
002610
002620 01  WS-SRPT-GRAND-TOTAL-1.
002630     05  FILLER                     PIC X(01) VALUE SPACE.
002640     05  FILLER                     PIC X(20) VALUE
002650         "SECTION 1 GRAND TOTAL".
002660     05  FILLER                     PIC X(04) VALUE SPACES.
002670     05  SRPT1-GT-QTY-TOTAL         PIC Z,ZZZ,ZZZ,ZZ9-.
002680     05  FILLER                     PIC X(93) VALUE SPACES.
002690
002700 01  WS-SRPT-HEADING-2A.
002710     05  FILLER                     PIC X(01) VALUE SPACE.
002720     05  FILLER                     PIC X(60) VALUE
002730         "SECTION 2 - DERIVED STOCK LEDGER".
002740     05  FILLER                     PIC X(71) VALUE SPACES.
002750
002760 01  WS-SRPT-HEADING-2B.
002770     05  FILLER                     PIC X(01) VALUE SPACE.
002780     05  FILLER                     PIC X(09) VALUE "PRODUCT".
002790     05  FILLER                     PIC X(04) VALUE SPACES.
002800     05  FILLER                     PIC X(10) VALUE "IMPORTED".
002810     05  FILLER                     PIC X(04) VALUE SPACES.
002820     05  FILLER                     PIC X(10) VALUE "EXPORTED".
002830     05  FILLER                     PIC X(04) VALUE SPACES.
002840     05  FILLER                     PIC X(09) VALUE "ON-HAND".
002850     05  FILLER                     PIC X(81) VALUE SPACES.
002860
002870 01  WS-SRPT-DETAIL-2.
002880     05  FILLER                     PIC X(01) VALUE SPACE.
002890     05  SRPT2-D-PRODUCT-ID         PIC Z(8)9.
002900     05  FILLER                     PIC X(04) VALUE SPACES.
002910     05  SRPT2-D-IMPORTED-QTY       PIC Z,ZZZ,ZZZ,ZZ9-.
002920     05  FILLER                     PIC X(03) VALUE SPACES.
002930     05  SRPT2-D-EXPORTED-QTY       PIC Z,ZZZ,ZZZ,ZZ9-.
002940     05  FILLER                     PIC X(03) VALUE SPACES.
002950     05  SRPT2-D-ON-HAND            PIC Z,ZZZ,ZZZ,ZZ9-.
002960     05  FILLER                     PIC X(70) VALUE SPACES.
002970
002980 01  WS-SRPT-GRAND-TOTAL-2.
002990     05  FILLER                     PIC X(01) VALUE SPACE.
003000     05  FILLER                     PIC X(20) VALUE
003010         "SECTION 2 GRAND TOTAL".
003020     05  FILLER                     PIC X(04) VALUE SPACES.
003030     05  SRPT2-GT-IMPORTED-TOTAL    PIC Z,ZZZ,ZZZ,ZZ9-.
003040     05  FILLER                     PIC X(03) VALUE SPACES.
003050     05  SRPT2-GT-EXPORTED-TOTAL    PIC Z,ZZZ,ZZZ,ZZ9-.
003060     05  FILLER                     PIC X(03) VALUE SPACES.
003070     05  SRPT2-GT-ON-HAND-TOTAL     PIC Z,ZZZ,ZZZ,ZZ9-.
003080     05  FILLER                     PIC X(59) VALUE SPACES.
003090
003100 PROCEDURE DIVISION.
003110
003120 000-MAIN-LINE.
003130
003140     PERFORM 100-OPEN-FILES
003150         THRU 100-EXIT.
003160
003170     PERFORM 150-SORT-STOCK-MASTER
003180         THRU 150-EXIT.
003190
003200     PERFORM 160-WRITE-BALANCE-HEADINGS
003210         THRU 160-EXIT.
003220
003230     PERFORM 300-PRINT-BALANCE-SECTION
003240         THRU 300-EXIT.
003250
003260     PERFORM 350-LOAD-STATUS-TABLES
003270         THRU 350-EXIT.
003280
003290     PERFORM 400-PRINT-LEDGER-SECTION
003300         THRU 400-EXIT.
003310
003320     PERFORM 900-CLOSE-FILES
003330         THRU 900-CLOSE-EXIT.
003340
003350     STOP RUN.
003360*--------------------------------------------------------------
003370 100-OPEN-FILES.
003380     OPEN OUTPUT STOCK-REPORT-FILE.
003390     OPEN INPUT  IMPORT-HDR-FILE-OUT.
003400     OPEN INPUT  EXPORT-HDR-FILE-OUT.
003410     OPEN INPUT  IMPORT-DET-FILE.
003420     OPEN INPUT  EXPORT-DET-FILE.
003430
003440 100-EXIT.
003450     EXIT.
003460*--------------------------------------------------------------
003470 150-SORT-STOCK-MASTER.
003480*    STOCK-MASTER-IN ARRIVES IN LOAD ORDER, NOT STORE ORDER, SO
003490*    IT IS SORTED HERE INTO STOCK-WORK-FILE BEFORE SECTION 1 CAN
003500*    CONTROL-BREAK ON STORE.  THE SORT OPENS AND CLOSES BOTH
003510*    FILES ITSELF.
003520
003530     SORT SORT-STOCK-FILE
003540         ON ASCENDING KEY SRT-STORE-ID
003550                          SRT-PRODUCT-ID
003560         USING STOCK-MASTER-IN
003570         GIVING STOCK-WORK-FILE.
003580
003590     OPEN I-O STOCK-WORK-FILE.
003600
003610 150-EXIT.
003620     EXIT.
003630*--------------------------------------------------------------
003640 160-WRITE-BALANCE-HEADINGS.
003650     WRITE STOCK-REPORT-RECORD FROM WS-VRPT-TITLE
003660         AFTER ADVANCING PAGE.
003670     WRITE STOCK-REPORT-RECORD FROM WS-SRPT-HEADING-1A
003680         AFTER ADVANCING 2 LINES.
003690     WRITE STOCK-REPORT-RECORD FROM WS-SRPT-HEADING-1B
003700         AFTER ADVANCING 2 LINES.
003710
003720 160-EXIT.
003730     EXIT.
003740*--------------------------------------------------------------
003750 300-PRINT-BALANCE-SECTION.
003760
003770     PERFORM 310-READ-STOCK-WORK.
003780     PERFORM 320-PROCESS-ONE-STOCK-LINE
003790         THRU 320-EXIT
003800         UNTIL WS-STKWRK-EOF.
003810
003820     IF NOT WS-FIRST-STORE
003830         PERFORM 330-WRITE-STORE-BREAK-LINE
003840     END-IF.
003850
003860     PERFORM 340-WRITE-BALANCE-GRAND-TOTAL.
003870
003880 300-EXIT.
003890     EXIT.
003900*--------------------------------------------------------------
003910 310-READ-STOCK-WORK.
003920     READ STOCK-WORK-FILE
003930         AT END
003940             MOVE "10" TO WS-STKWRK-FILE-STATUS.
003950*--------------------------------------------------------------
003960 320-PROCESS-ONE-STOCK-LINE.
003970
003980     IF WS-FIRST-STORE
003990         MOVE STKW-STORE-ID TO WS-BREAK-STORE-ID
004000         MOVE "N" TO WS-FIRST-STORE-SW
004010     ELSE
004020         IF STKW-STORE-ID NOT = WS-BREAK-STORE-ID
004030             PERFORM 330-WRITE-STORE-BREAK-LINE
004040             MOVE STKW-STORE-ID TO WS-BREAK-STORE-ID
004050             MOVE ZERO TO WS-STORE-QTY-TOTAL
004060         END-IF
004070     END-IF.
004080
004090     EVALUATE TRUE
004100         WHEN STKW-QUANTITY < STKW-MIN-STOCK
004110             MOVE "LOW " TO SRPT1-D-FLAG
004120         WHEN STKW-QUANTITY > STKW-MAX-STOCK
004130             MOVE "HIGH" TO SRPT1-D-FLAG
004140         WHEN OTHER
004150             MOVE SPACES TO SRPT1-D-FLAG
004160     END-EVALUATE.
004170
004180     MOVE STKW-PRODUCT-ID TO SRPT1-D-PRODUCT-ID.
004190     MOVE STKW-STORE-ID   TO SRPT1-D-STORE-ID.
004200     MOVE STKW-QUANTITY   TO SRPT1-D-QUANTITY.
004210     MOVE STKW-MIN-STOCK  TO SRPT1-D-MIN-STOCK.
004220     MOVE STKW-MAX-STOCK  TO SRPT1-D-MAX-STOCK.
004230
004240     WRITE STOCK-REPORT-RECORD FROM WS-SRPT-DETAIL-1
004250         AFTER ADVANCING 1 LINE.
004260
004270     ADD STKW-QUANTITY TO WS-STORE-QTY-TOTAL.
004280     ADD STKW-QUANTITY TO WS-BALANCE-GRAND-TOTAL.
004290     ADD 1 TO WS-STOCK-LINES-READ.
004300
004310     PERFORM 310-READ-STOCK-WORK.
004320
004330 320-EXIT.
004340     EXIT.
004350*--------------------------------------------------------------
004360 330-WRITE-STORE-BREAK-LINE.
004370     MOVE WS-BREAK-STORE-ID  TO SRPT1-CB-STORE-ID.
004380     MOVE WS-STORE-QTY-TOTAL TO SRPT1-CB-QTY-TOTAL.
004390     WRITE STOCK-REPORT-RECORD FROM WS-SRPT-CONTROL-BREAK-1
004400         AFTER ADVANCING 2 LINES.
004410     ADD 1 TO WS-STOCK-STORES-BROKEN.
004420*--------------------------------------------------------------
004430 340-WRITE-BALANCE-GRAND-TOTAL.
004440     MOVE WS-BALANCE-GRAND-TOTAL TO SRPT1-GT-QTY-TOTAL.
004450     WRITE STOCK-REPORT-RECORD FROM WS-SRPT-GRAND-TOTAL-1
004460         AFTER ADVANCING 2 LINES.
004470*--------------------------------------------------------------
004480 350-LOAD-STATUS-TABLES.
004490*    SECTION 2 NEEDS EACH VOUCHER'S FINAL HEADER STATUS, NOT ITS
004500*    REQUESTED ACTION, SO IT READS THE -OUT FILES THE POSTING
004510*    PROGRAMS LEFT BEHIND, NOT THE ORIGINAL NIGHTLY FEED.
004520
004530     PERFORM 355-READ-ONE-IMPORT-HEADER.
004540     PERFORM 357-STORE-ONE-IMPORT-STATUS
004550         UNTIL WS-IMPH-OUT-EOF.
004560
004570     PERFORM 365-READ-ONE-EXPORT-HEADER.
004580     PERFORM 367-STORE-ONE-EXPORT-STATUS
004590         UNTIL WS-EXPH-OUT-EOF.
004600
004610 350-EXIT.
004620     EXIT.
004630*--------------------------------------------------------------
004640 355-READ-ONE-IMPORT-HEADER.
004650     READ IMPORT-HDR-FILE-OUT
004660         AT END
004670             MOVE "10" TO WS-IMPH-OUT-FILE-STATUS.
004680*--------------------------------------------------------------
004690 357-STORE-ONE-IMPORT-STATUS.
004700     ADD 1 TO WS-IMP-COUNT.
004710     MOVE IMH-ID-OUT     TO WS-IMP-HDR-ID (WS-IMP-COUNT).
004720     MOVE IMH-STATUS-OUT TO WS-IMP-HDR-STATUS (WS-IMP-COUNT).
004730     PERFORM 355-READ-ONE-IMPORT-HEADER.
004740*--------------------------------------------------------------
004750 365-READ-ONE-EXPORT-HEADER.
004760     READ EXPORT-HDR-FILE-OUT
004770         AT END
004780             MOVE "10" TO WS-EXPH-OUT-FILE-STATUS.
004790*--------------------------------------------------------------
004800 367-STORE-ONE-EXPORT-STATUS.
004810     ADD 1 TO WS-EXP-COUNT.
004820     MOVE EXH-ID-OUT     TO WS-EXP-HDR-ID (WS-EXP-COUNT).
004830     MOVE EXH-STATUS-OUT TO WS-EXP-HDR-STATUS (WS-EXP-COUNT).
004840     PERFORM 365-READ-ONE-EXPORT-HEADER.
004850*--------------------------------------------------------------
004860 400-PRINT-LEDGER-SECTION.
004870
004880     PERFORM 410-WRITE-LEDGER-HEADINGS
004890         THRU 410-EXIT.
004900
004910     PERFORM 420-ACCUMULATE-IMPORT-LINES
004920         THRU 420-EXIT.
004930
004940     PERFORM 440-ACCUMULATE-EXPORT-LINES
004950         THRU 440-EXIT.
004960
004970     PERFORM 450-PRINT-LEDGER-LINES
004980         THRU 450-EXIT.
004990
005000     PERFORM 460-WRITE-LEDGER-GRAND-TOTAL.
005010
005020 400-EXIT.
005030     EXIT.
005040*--------------------------------------------------------------
005050 410-WRITE-LEDGER-HEADINGS.
005060     WRITE STOCK-REPORT-RECORD FROM WS-SRPT-HEADING-2A
005070         AFTER ADVANCING PAGE.
005080     WRITE STOCK-REPORT-RECORD FROM WS-SRPT-HEADING-2B
005090         AFTER ADVANCING 2 LINES.
005100
005110 410-EXIT.
005120     EXIT.
005130*--------------------------------------------------------------
005140 420-ACCUMULATE-IMPORT-LINES.
005150
005160     PERFORM 421-READ-IMPORT-DETAIL.
005170     PERFORM 422-PROCESS-ONE-IMPORT-LINE
005180         THRU 422-EXIT
005190         UNTIL WS-IMPD-EOF.
005200
005210 420-EXIT.
005220     EXIT.
005230*--------------------------------------------------------------
005240 421-READ-IMPORT-DETAIL.
005250     READ IMPORT-DET-FILE
005260         AT END
005270             MOVE "10" TO WS-IMPD-FILE-STATUS.
005280*--------------------------------------------------------------
005290 422-PROCESS-ONE-IMPORT-LINE.
005300*    A NULL QUANTITY ON THE FEED ARRIVES AS A ZEROED NUMERIC
005310*    FIELD, SO IT ALREADY ADDS AS ZERO - NO SEPARATE CHECK NEEDED.
005320
005330     MOVE IMD-IMPORT-ID TO WS-SRCH-IMP-ID.
005340     PERFORM 425-FIND-IMPORT-STATUS.
005350
005360     IF WS-IMP-FOUND AND WS-FOUND-IMP-STATUS = "IMPORTED"
005370         MOVE IMD-PRODUCT-ID TO WS-SRCH-LED-PRODUCT-ID
005380         PERFORM 430-FIND-LEDGER-ENTRY
005390         IF NOT WS-LED-FOUND
005400             PERFORM 435-CREATE-LEDGER-ENTRY
005410         END-IF
005420         ADD IMD-QUANTITY TO WS-LED-IMPORTED-QTY (WS-LED-SUB)
005430     END-IF.
005440
005450     PERFORM 421-READ-IMPORT-DETAIL.
005460
005470 422-EXIT.
005480     EXIT.
005490*--------------------------------------------------------------
005500 425-FIND-IMPORT-STATUS.
005510     MOVE "N" TO WS-IMP-FOUND-SW.
005520     MOVE SPACES TO WS-FOUND-IMP-STATUS.
005530     PERFORM 427-SCAN-ONE-IMPORT-STATUS
005540         VARYING WS-IMP-SUB FROM 1 BY 1
005550         UNTIL WS-IMP-SUB > WS-IMP-COUNT
005560            OR WS-IMP-FOUND.
005570*--------------------------------------------------------------
005580 427-SCAN-ONE-IMPORT-STATUS.
005590     IF WS-IMP-HDR-ID (WS-IMP-SUB) = WS-SRCH-IMP-ID
005600         MOVE "Y" TO WS-IMP-FOUND-SW
005610         MOVE WS-IMP-HDR-STATUS (WS-IMP-SUB) TO WS-FOUND-IMP-STATUS
005620     END-IF.
005630*--------------------------------------------------------------
005640 430-FIND-LEDGER-ENTRY.
005650     MOVE "N" TO WS-LED-FOUND-SW.
005660     PERFORM 432-SCAN-ONE-LEDGER-ENTRY
005670         VARYING WS-LED-SUB FROM 1 BY 1
005680         UNTIL WS-LED-SUB > WS-LED-COUNT
005690            OR WS-LED-FOUND.
005700*--------------------------------------------------------------
005710 432-SCAN-ONE-LEDGER-ENTRY.
005720     IF WS-LED-PRODUCT-ID (WS-LED-SUB) = WS-SRCH-LED-PRODUCT-ID
005730         MOVE "Y" TO WS-LED-FOUND-SW
005740     END-IF.
005750*--------------------------------------------------------------
005760 435-CREATE-LEDGER-ENTRY.
005770     ADD 1 TO WS-LED-COUNT.
005780     MOVE WS-LED-COUNT          TO WS-LED-SUB.
005790     MOVE WS-SRCH-LED-PRODUCT-ID TO WS-LED-PRODUCT-ID (WS-LED-SUB).
005800     MOVE ZERO TO WS-LED-IMPORTED-QTY (WS-LED-SUB).
005810     MOVE ZERO TO WS-LED-EXPORTED-QTY (WS-LED-SUB).
005820*--------------------------------------------------------------
005830 440-ACCUMULATE-EXPORT-LINES.
005840
005850     PERFORM 441-READ-EXPORT-DETAIL.
005860     PERFORM 442-PROCESS-ONE-EXPORT-LINE
005870         THRU 442-EXIT
005880         UNTIL WS-EXPD-EOF.
005890
005900 440-EXIT.
005910     EXIT.
005920*--------------------------------------------------------------
005930 441-READ-EXPORT-DETAIL.
005940     READ EXPORT-DET-FILE
005950         AT END
005960             MOVE "10" TO WS-EXPD-FILE-STATUS.
005970*--------------------------------------------------------------
005980 442-PROCESS-ONE-EXPORT-LINE.
005990
006000     MOVE EXD-EXPORT-ID TO WS-SRCH-EXP-ID.
006010     PERFORM 445-FIND-EXPORT-STATUS.
006020
006030     IF WS-EXP-FOUND AND WS-FOUND-EXP-STATUS = "EXPORTED"
006040         MOVE EXD-PRODUCT-ID TO WS-SRCH-LED-PRODUCT-ID
006050         PERFORM 430-FIND-LEDGER-ENTRY
006060         IF NOT WS-LED-FOUND
006070             PERFORM 435-CREATE-LEDGER-ENTRY
006080         END-IF
006090         ADD EXD-QUANTITY TO WS-LED-EXPORTED-QTY (WS-LED-SUB)
006100     END-IF.
006110
006120     PERFORM 441-READ-EXPORT-DETAIL.
006130
006140 442-EXIT.
006150     EXIT.
006160*--------------------------------------------------------------
006170 445-FIND-EXPORT-STATUS.
006180     MOVE "N" TO WS-EXP-FOUND-SW.
006190     MOVE SPACES TO WS-FOUND-EXP-STATUS.
006200     PERFORM 447-SCAN-ONE-EXPORT-STATUS
006210         VARYING WS-EXP-SUB FROM 1 BY 1
006220         UNTIL WS-EXP-SUB > WS-EXP-COUNT
006230            OR WS-EXP-FOUND.
006240*--------------------------------------------------------------
006250 447-SCAN-ONE-EXPORT-STATUS.
006260     IF WS-EXP-HDR-ID (WS-EXP-SUB) = WS-SRCH-EXP-ID
006270         MOVE "Y" TO WS-EXP-FOUND-SW
006280         MOVE WS-EXP-HDR-STATUS (WS-EXP-SUB) TO WS-FOUND-EXP-STATUS
006290     END-IF.
006300*--------------------------------------------------------------
006310 450-PRINT-LEDGER-LINES.
006320     PERFORM 455-WRITE-ONE-LEDGER-LINE
006330         VARYING WS-LED-SUB FROM 1 BY 1
006340         UNTIL WS-LED-SUB > WS-LED-COUNT.
006350
006360 450-EXIT.
006370     EXIT.
006380*--------------------------------------------------------------
006390 455-WRITE-ONE-LEDGER-LINE.
006400     COMPUTE WS-ON-HAND =
006410         WS-LED-IMPORTED-QTY (WS-LED-SUB)
006420         - WS-LED-EXPORTED-QTY (WS-LED-SUB).
006430
006440     MOVE WS-LED-PRODUCT-ID   (WS-LED-SUB) TO SRPT2-D-PRODUCT-ID.
006450     MOVE WS-LED-IMPORTED-QTY (WS-LED-SUB) TO SRPT2-D-IMPORTED-QTY.
006460     MOVE WS-LED-EXPORTED-QTY (WS-LED-SUB) TO SRPT2-D-EXPORTED-QTY.
006470     MOVE WS-ON-HAND                       TO SRPT2-D-ON-HAND.
006480
006490     WRITE STOCK-REPORT-RECORD FROM WS-SRPT-DETAIL-2
006500         AFTER ADVANCING 1 LINE.
006510
006520     ADD WS-LED-IMPORTED-QTY (WS-LED-SUB) TO WS-LEDGER-IMPORTED-GRAND.
006530     ADD WS-LED-EXPORTED-QTY (WS-LED-SUB) TO WS-LEDGER-EXPORTED-GRAND.
006540     ADD WS-ON-HAND                       TO WS-LEDGER-ON-HAND-GRAND.
006550*--------------------------------------------------------------
006560 460-WRITE-LEDGER-GRAND-TOTAL.
006570     MOVE WS-LEDGER-IMPORTED-GRAND TO SRPT2-GT-IMPORTED-TOTAL.
006580     MOVE WS-LEDGER-EXPORTED-GRAND TO SRPT2-GT-EXPORTED-TOTAL.
006590     MOVE WS-LEDGER-ON-HAND-GRAND  TO SRPT2-GT-ON-HAND-TOTAL.
006600     WRITE STOCK-REPORT-RECORD FROM WS-SRPT-GRAND-TOTAL-2
006610         AFTER ADVANCING 2 LINES.
006620*--------------------------------------------------------------
006630 900-CLOSE-FILES.
006640     CLOSE STOCK-WORK-FILE.
006650     CLOSE STOCK-REPORT-FILE.
006660     CLOSE IMPORT-HDR-FILE-OUT.
006670     CLOSE EXPORT-HDR-FILE-OUT.
006680     CLOSE IMPORT-DET-FILE.
006690     CLOSE EXPORT-DET-FILE.
006700
006710 900-CLOSE-EXIT.
006720     EXIT.
