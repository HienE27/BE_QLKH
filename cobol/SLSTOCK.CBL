000010*--------------------------------------------------------------
000020* SLSTOCK.CBL  -  SELECT FOR THE STOCK BALANCE MASTER.  SHARED
000030*               BY EVERY PROGRAM THAT POSTS OR REPORTS STOCK.
000040*   1998-11-12  RVC  QLK-0103  ORIGINAL COPYBOOK.
000050*   2009-09-02  DHQ  QLK-0640  MASTER IS NOW REWRITTEN WHOLESALE
000060*                               AT END OF RUN INSTEAD OF BEING
000070*                               KEPT INDEXED - SEE WSSTOCK.CBL.
000080*--------------------------------------------------------------
000090     SELECT STOCK-MASTER-IN  ASSIGN TO "STOCKMST"
000100         ORGANIZATION IS LINE SEQUENTIAL
000110         FILE STATUS IS WS-STOCK-IN-STATUS.
000120
000130     SELECT STOCK-MASTER-OUT ASSIGN TO "STOCKMST.NEW"
000140         ORGANIZATION IS LINE SEQUENTIAL
000150         FILE STATUS IS WS-STOCK-OUT-STATUS.
