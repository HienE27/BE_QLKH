000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    STORE-MAINTN.
000030 AUTHOR.        R V CARVALHO.
000040 INSTALLATION.  QLKH WAREHOUSE SYSTEMS - BATCH SECTION.
000050 DATE-WRITTEN.  NOVEMBER 1998.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*--------------------------------------------------------------
000090*  C H A N G E   L O G
000100*--------------------------------------------------------------
000110*   1998-11-12  RVC  QLK-0100  ORIGINAL PROGRAM.  REPLACES THE
000120*                               OLD INTERACTIVE STATE-CODE
000130*                               MAINTENANCE SCREEN WITH A BATCH
000140*                               PASS OVER THE STORE MASTER.
000150*   1998-11-30  RVC  QLK-0107  CODE-GENERATION SUFFIX SCAN NOW
000160*                               IGNORES NON-NUMERIC SUFFIXES
000170*                               INSTEAD OF ABENDING.
000180*   1999-04-22  TLN  QLK-0133  STORE-DESC WIDENED TO 50 BYTES
000190*                               PER WAREHOUSE EXPANSION PROJECT.
000200*   2001-08-09  TLN  QLK-0240  ADDED COUNT OF STORES RECODED TO
000210*                               THE RUN-SUMMARY DISPLAY.
000220*   1998-99 Y2K  RVC  QLK-0150  REVIEWED FOR YEAR-2000 READINESS -
000230*                               NO 2-DIGIT YEAR FIELDS IN THIS
000240*                               PROGRAM, NO CHANGE REQUIRED.
000250*   2003-02-14  TLN  QLK-0287  STORE-MASTER-OUT NOW CLOSED AND
000260*                               RENAMED BY THE NIGHTLY JCL, NOT
000270*                               BY THIS PROGRAM.
000280*   2005-10-03  DHQ  QLK-0402  SECOND PASS NO LONGER RE-OPENS
000290*                               STORE-MASTER-IN EXTEND - USES A
000300*                               FRESH OPEN INPUT INSTEAD.
000310*--------------------------------------------------------------
000320*  THIS PROGRAM MAKES TWO PASSES OVER THE STORE MASTER.  PASS
000330*  ONE FINDS THE HIGHEST NUMERIC SUFFIX AMONG EXISTING "KO"
000340*  STORE CODES.  PASS TWO RE-READS THE MASTER, ASSIGNS A NEW
000350*  CODE "KO" + NEXT SUFFIX (5 DIGITS, ZERO FILLED) TO ANY STORE
000360*  RECORD THAT ARRIVED WITH A BLANK CODE, AND WRITES EVERY
000370*  RECORD - CHANGED OR NOT - TO THE OUTPUT MASTER.
000380*--------------------------------------------------------------
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450
000460     SELECT STORE-MASTER-IN  ASSIGN TO "STOREMST"
000470         ORGANIZATION IS LINE SEQUENTIAL
000480         FILE STATUS IS WS-STORE-IN-STATUS.
000490
000500     SELECT STORE-MASTER-OUT ASSIGN TO "STOREMST.NEW"
000510         ORGANIZATION IS LINE SEQUENTIAL
000520         FILE STATUS IS WS-STORE-OUT-STATUS.
000530
000540 DATA DIVISION.
000550 FILE SECTION.
000560
000570 FD  STORE-MASTER-IN
000580     LABEL RECORDS ARE STANDARD.
000590
000600 01  STORE-RECORD-IN.
000610     05  STI-ID                 PIC 9(09).
000620     05  STI-CODE               PIC X(10).
000630     05  STI-NAME               PIC X(30).
000640     05  STI-DESC               PIC X(50).
000650     05  FILLER                 PIC X(10).
000660
000670 FD  STORE-MASTER-OUT
000680     LABEL RECORDS ARE STANDARD.
000690
000700 01  STORE-RECORD-OUT.
000710     05  STO-ID-OUT             PIC 9(09).
000720     05  STO-CODE-OUT           PIC X(10).
000730     05  STO-NAME-OUT           PIC X(30).
000740     05  STO-DESC-OUT           PIC X(50).
000750     05  FILLER                 PIC X(10).
000760
000770 WORKING-STORAGE SECTION.
000780
000790 01  WS-FILE-STATUSES.
000800     05  WS-STORE-IN-STATUS     PIC X(02) VALUE SPACES.
000810         88  WS-STORE-IN-EOF        VALUE "10".
000820     05  WS-STORE-OUT-STATUS    PIC X(02) VALUE SPACES.
000825     05  FILLER                 PIC X(01) VALUE SPACES.
000830
000840 01  WS-SWITCHES.
000850     05  WS-EOF-SW              PIC X(01) VALUE "N".
000860         88  WS-EOF                 VALUE "Y".
000865     05  FILLER                 PIC X(01) VALUE SPACES.
000870
000880 01  WS-SUFFIX-SCAN-AREA.
000890     05  WS-MAX-SUFFIX          PIC 9(05) COMP VALUE ZERO.
000900     05  WS-NEXT-SUFFIX         PIC 9(05) COMP VALUE ZERO.
000910     05  WS-THIS-SUFFIX         PIC 9(05) VALUE ZERO.
000920     05  WS-SUFFIX-NUMERIC-SW   PIC X(01) VALUE "N".
000930         88  WS-SUFFIX-IS-NUMERIC   VALUE "Y".
000935     05  FILLER                 PIC X(01) VALUE SPACES.
000940
000950 01  WS-CODE-REDEFINE-AREA.
000960     05  WS-CODE-WORK           PIC X(10).
000970     05  WS-CODE-PREFIX REDEFINES WS-CODE-WORK.
000980         10  WS-CODE-PREFIX-2   PIC X(02).
000990         10  WS-CODE-SUFFIX-X   PIC X(08).
001000     05  WS-CODE-SUFFIX-N REDEFINES WS-CODE-WORK.
001010         10  FILLER             PIC X(02).
001020         10  WS-CODE-SUFFIX-9   PIC 9(05).
001030         10  FILLER             PIC X(03).
001040     05  WS-NEW-CODE REDEFINES WS-CODE-WORK.
001050         10  WS-NEW-CODE-PREFIX PIC X(02).
001060         10  WS-NEW-CODE-SUFFIX PIC 9(05).
001070         10  FILLER             PIC X(03).
001075     05  FILLER                 PIC X(01) VALUE SPACES.
001080
001090 01  WS-RUN-COUNTERS.
001100     05  WS-STORES-READ         PIC 9(07) COMP VALUE ZERO.
001110     05  WS-STORES-RECODED      PIC 9(07) COMP VALUE ZERO.
001115     05  FILLER                 PIC X(01) VALUE SPACES.
001120
001130 01  WS-EDIT-COUNTERS.
001140     05  WS-E-STORES-READ       PIC ZZZ,ZZ9.
001150     05  WS-E-STORES-RECODED    PIC ZZZ,ZZ9.
001155     05  FILLER                 PIC X(01) VALUE SPACES.
001160
001170 PROCEDURE DIVISION.
001180
001190 000-MAIN-LINE.
001200
001210     PERFORM 100-PASS-ONE-SCAN-SUFFIXES
001220         THRU 100-PASS-ONE-EXIT.
001230
001240     COMPUTE WS-NEXT-SUFFIX = WS-MAX-SUFFIX + 1.
001250
001260     PERFORM 200-PASS-TWO-ASSIGN-CODES
001270         THRU 200-PASS-TWO-EXIT.
001280
001290     PERFORM 900-DISPLAY-RUN-SUMMARY
001300         THRU 900-EXIT.
001310
001320     STOP RUN.
001330*--------------------------------------------------------------
001340 100-PASS-ONE-SCAN-SUFFIXES.
001350*    FIRST PASS - FIND THE HIGHEST NUMERIC SUFFIX ALREADY IN USE
001360*    AMONG CODES THAT BEGIN WITH "KO".  BLANK AND FOREIGN-PREFIX
001370*    CODES DO NOT PARTICIPATE.
001380
001390     MOVE "N" TO WS-EOF-SW.
001400     OPEN INPUT STORE-MASTER-IN.
001410
001420     PERFORM 110-READ-STORE-IN-PASS1.
001430     PERFORM 120-CHECK-ONE-SUFFIX
001440         UNTIL WS-EOF.
001450
001460     CLOSE STORE-MASTER-IN.
001470
001480 100-PASS-ONE-EXIT.
001490     EXIT.
001500*--------------------------------------------------------------
001510 110-READ-STORE-IN-PASS1.
001520     READ STORE-MASTER-IN
001530         AT END
001540             MOVE "Y" TO WS-EOF-SW.
001550*--------------------------------------------------------------
001560 120-CHECK-ONE-SUFFIX.
001570     IF STI-CODE NOT = SPACES
001580         MOVE STI-CODE TO WS-CODE-WORK
001590         IF WS-CODE-PREFIX-2 = "KO"
001600             PERFORM 130-VALIDATE-SUFFIX-NUMERIC
001610             IF WS-SUFFIX-IS-NUMERIC
001620                 MOVE WS-CODE-SUFFIX-9 TO WS-THIS-SUFFIX
001630                 IF WS-THIS-SUFFIX > WS-MAX-SUFFIX
001640                     MOVE WS-THIS-SUFFIX TO WS-MAX-SUFFIX
001650                 END-IF
001660             END-IF
001670         END-IF
001680     END-IF.
001690
001700     PERFORM 110-READ-STORE-IN-PASS1.
001710*--------------------------------------------------------------
001720 130-VALIDATE-SUFFIX-NUMERIC.
001730*    A SUFFIX IS NUMERIC WHEN ALL EIGHT BYTES FOLLOWING "KO"
001740*    ARE EITHER DIGITS OR TRAILING SPACES WITH NO EMBEDDED GAP.
001750
001760     MOVE "Y" TO WS-SUFFIX-NUMERIC-SW.
001770     IF WS-CODE-SUFFIX-X IS NOT NUMERIC
001780         MOVE "N" TO WS-SUFFIX-NUMERIC-SW.
001790*--------------------------------------------------------------
001800 200-PASS-TWO-ASSIGN-CODES.
001810*    SECOND PASS - RE-READ THE MASTER FROM THE TOP AND WRITE
001820*    EVERY RECORD TO THE OUTPUT MASTER, ASSIGNING A NEW CODE TO
001830*    ANY RECORD WHOSE CODE ARRIVED BLANK.
001840
001850     MOVE "N" TO WS-EOF-SW.
001860     OPEN INPUT  STORE-MASTER-IN.
001870     OPEN OUTPUT STORE-MASTER-OUT.
001880
001890     PERFORM 210-READ-STORE-IN-PASS2.
001900     PERFORM 220-PROCESS-ONE-STORE
001910         UNTIL WS-EOF.
001920
001930     CLOSE STORE-MASTER-IN.
001940     CLOSE STORE-MASTER-OUT.
001950
001960 200-PASS-TWO-EXIT.
001970     EXIT.
001980*--------------------------------------------------------------
001990 210-READ-STORE-IN-PASS2.
002000     READ STORE-MASTER-IN
002010         AT END
002020             MOVE "Y" TO WS-EOF-SW.
002030*--------------------------------------------------------------
002040 220-PROCESS-ONE-STORE.
002050     ADD 1 TO WS-STORES-READ.
002060
002070     IF STI-CODE = SPACES
002080         PERFORM 230-GENERATE-NEXT-CODE
002090     END-IF.
002100
002110     MOVE STI-ID   TO STO-ID-OUT.
002120     MOVE STI-CODE TO STO-CODE-OUT.
002130     MOVE STI-NAME TO STO-NAME-OUT.
002140     MOVE STI-DESC TO STO-DESC-OUT.
002150     WRITE STORE-RECORD-OUT.
002160
002170     PERFORM 210-READ-STORE-IN-PASS2.
002180*--------------------------------------------------------------
002190 230-GENERATE-NEXT-CODE.
002200     MOVE "KO"           TO WS-NEW-CODE-PREFIX.
002210     MOVE WS-NEXT-SUFFIX TO WS-NEW-CODE-SUFFIX.
002220     MOVE WS-CODE-WORK   TO STI-CODE.
002230     ADD 1 TO WS-NEXT-SUFFIX.
002240     ADD 1 TO WS-STORES-RECODED.
002250*--------------------------------------------------------------
002260 900-DISPLAY-RUN-SUMMARY.
002270     MOVE WS-STORES-READ    TO WS-E-STORES-READ.
002280     MOVE WS-STORES-RECODED TO WS-E-STORES-RECODED.
002290     DISPLAY "STORE-MAINTN - STORES READ    : " WS-E-STORES-READ.
002300     DISPLAY "STORE-MAINTN - STORES RECODED : " WS-E-STORES-RECODED.
002310
002320 900-EXIT.
002330     EXIT.
