000010*--------------------------------------------------------------
000020* PLERRLOG.CBL  -  SHARED ERROR-LOG WRITE PARAGRAPH.  CALLER
000030*               MUST HAVE ERL-PROGRAM-ID, ERL-RUN-DATE,
000040*               ERL-CODE AND ERL-MESSAGE LOADED BEFORE
000050*               PERFORMING 900-WRITE-ERROR-LOG-LINE.
000060*   1999-02-18  RVC  QLK-0121  ORIGINAL COPYBOOK.
000070*--------------------------------------------------------------
000080 900-WRITE-ERROR-LOG-LINE.
000090     MOVE SPACES TO ERROR-LOG-RECORD.
000100     MOVE WS-ERRLOG-LINE TO ERROR-LOG-RECORD.
000110     WRITE ERROR-LOG-RECORD.
