000010*--------------------------------------------------------------
000020* WSSTOCK.CBL  -  IN-MEMORY STOCK TABLE.  THE STOCK MASTER IS
000030*               SMALL ENOUGH TO FIT IN A WORKING-STORAGE TABLE
000040*               FOR THE DURATION OF ONE BATCH RUN; IT IS LOADED
000050*               ONCE ON OPEN, SEARCHED/UPDATED THROUGH THE RUN,
000060*               AND WRITTEN BACK WHOLESALE AT CLOSE.
000070*   2009-09-02  DHQ  QLK-0640  ORIGINAL COPYBOOK - REPLACES THE
000080*                               OLD RE-READ-FOR-EVERY-LINE LOGIC.
000090*   2014-03-11  DHQ  QLK-0811  RAISED TABLE SIZE TO 4000 ENTRIES
000100*                               AFTER THE WEST-REGION CUTOVER.
000110*--------------------------------------------------------------
000120 01  WS-STOCK-TABLE-CONTROLS.
000130     05  WS-STOCK-COUNT             PIC 9(04) COMP VALUE ZERO.
000140     05  WS-STOCK-MAX-ENTRIES       PIC 9(04) COMP VALUE 4000.
000150     05  WS-STOCK-SUB               PIC 9(04) COMP VALUE ZERO.
000160     05  WS-STOCK-FOUND-SW          PIC X(01) VALUE "N".
000170         88  WS-STOCK-FOUND             VALUE "Y".
000180     05  WS-STOCK-TABLE-FULL-SW     PIC X(01) VALUE "N".
000190         88  WS-STOCK-TABLE-FULL        VALUE "Y".
000200     05  WS-SRCH-PRODUCT-ID         PIC 9(09).
000210     05  WS-SRCH-STORE-ID           PIC 9(09).
000215     05  FILLER                     PIC X(01) VALUE SPACES.
000220
000230 01  WS-STOCK-TABLE.
000240     05  WS-STOCK-ENTRY OCCURS 4000 TIMES.
000260         10  WS-STK-PRODUCT-ID      PIC 9(09).
000270         10  WS-STK-STORE-ID        PIC 9(09).
000280         10  WS-STK-QUANTITY        PIC S9(09).
000290         10  WS-STK-MIN-STOCK       PIC 9(09).
000300         10  WS-STK-MAX-STOCK       PIC 9(09).
000305         10  FILLER                 PIC X(01) VALUE SPACES.
000310
000320 01  WS-STOCK-FILE-STATUSES.
000330     05  WS-STOCK-IN-STATUS         PIC X(02) VALUE SPACES.
000340         88  WS-STOCK-IN-EOF            VALUE "10".
000350     05  WS-STOCK-OUT-STATUS        PIC X(02) VALUE SPACES.
000355     05  FILLER                     PIC X(01) VALUE SPACES.
