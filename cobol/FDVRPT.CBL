000010*--------------------------------------------------------------
000020* FDVRPT.CBL  -  FD FOR THE VOUCHER-REPORT PRINT FILE.  THE
000030*               PRINT LINE ITSELF IS BUILT IN WORKING-STORAGE
000040*               (SEE WSVRPT.CBL) AND MOVED HERE BEFORE WRITE.
000050*   1998-12-01  RVC  QLK-0110  ORIGINAL COPYBOOK.
000060*--------------------------------------------------------------
000070 FD  VOUCHER-REPORT-FILE
000080     LABEL RECORDS ARE STANDARD.
000090
000100 01  VOUCHER-REPORT-RECORD      PIC X(132).
