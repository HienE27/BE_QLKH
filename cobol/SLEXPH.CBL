000010*--------------------------------------------------------------
000020* SLEXPH.CBL  -  SELECT FOR THE GOODS-ISSUE (EXPORT) HEADER
000030*               FILE.  SHARED BY EXPORT-POST AND STOCK-REPORT.
000040*   1998-11-09  RVC  QLK-0102  ORIGINAL COPYBOOK.
000050*   2009-09-02  DHQ  QLK-0640  ADDED THE -OUT SELECT, SAME
000060*                               REASON AS SLIMPH.CBL.
000070*--------------------------------------------------------------
000080     SELECT EXPORT-HDR-FILE ASSIGN TO "EXPORTHDR"
000090         ORGANIZATION IS LINE SEQUENTIAL
000100         FILE STATUS IS WS-EXPH-FILE-STATUS.
000110
000120     SELECT EXPORT-HDR-FILE-OUT ASSIGN TO "EXPORTHDR.NEW"
000130         ORGANIZATION IS LINE SEQUENTIAL
000140         FILE STATUS IS WS-EXPH-OUT-FILE-STATUS.
