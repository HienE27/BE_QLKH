000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    IMPORT-POST.
000030 AUTHOR.        R V CARVALHO.
000040 INSTALLATION.  QLKH WAREHOUSE SYSTEMS - BATCH SECTION.
000050 DATE-WRITTEN.  NOVEMBER 1998.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*--------------------------------------------------------------
000090*  C H A N G E   L O G
000100*--------------------------------------------------------------
000110*   1998-11-04  RVC  QLK-0101  ORIGINAL PROGRAM.  REPLACES THE
000120*                               OLD INTERACTIVE VOUCHER-FILE
000130*                               MAINTENANCE SCREEN WITH A BATCH
000140*                               PASS OVER THE NIGHTLY GOODS-
000150*                               RECEIPT FEED.
000160*   1998-12-09  RVC  QLK-0109  ADDED PER-LINE DISCOUNT PERCENT
000170*                               TO THE VALUATION STEP.
000180*   1999-05-03  TLN  QLK-0140  LINES WITH ZERO OR MISSING UNIT
000190*                               PRICE ARE NOW SKIPPED INSTEAD OF
000200*                               ABENDING ON SIZE ERROR.
000210*   1998-99 Y2K  RVC  QLK-0150  REVIEWED FOR YEAR-2000 READINESS -
000220*                               IMH-DATE IS ALREADY AN 8-DIGIT
000230*                               CCYYMMDD FIELD, NO CHANGE NEEDED.
000240*   2001-11-20  TLN  QLK-0251  CANCEL ACTION ADDED ALONGSIDE
000250*                               APPROVE/CONFIRM/REJECT.
000260*   2006-07-21  MKP  QLK-0512  WIDENED SUPPLIER/STORE IDS TO
000270*                               NINE DIGITS.
000280*   2009-09-02  DHQ  QLK-0640  STOCK MASTER NOW HELD IN A
000290*                               WORKING-STORAGE TABLE FOR THE
000300*                               WHOLE RUN INSTEAD OF BEING
000310*                               RE-READ FOR EVERY LINE; HEADER
000320*                               STATUS NOW WRITTEN TO A NEW FILE
000330*                               (SEE SLIMPH.CBL) SINCE LINE
000340*                               SEQUENTIAL FILES CANNOT REWRITE.
000350*   2012-06-20  DHQ  QLK-0775  VOUCHER TOTAL ROUNDING CONFIRMED
000360*                               HALF-UP PER AUDIT FINDING 12-118.
000365*   2016-03-07  DHQ  QLK-0901  A VOUCHER WITH NO CODE ON THE FEED
000366*                               NOW GETS A GENERATED PNNCC CODE
000367*                               BEFORE VALIDATION, REPORTING OR
000368*                               THE ERROR LOG EVER SEE IT.
000369*   2016-05-16  DHQ  QLK-0918  VOUCHRPT IS NOW BUILT ACROSS THE
000371*                               WHOLE NIGHTLY RUN - THIS PROGRAM
000372*                               RUNS FIRST AND STILL OPENS IT
000373*                               OUTPUT, BUT NOW ALSO WRITES ITS
000374*                               OWN COUNT/TOTAL/REJECT/CANCEL/
000375*                               ERROR FIGURES TO A CARRY FILE
000376*                               (SEE SLVRTOT.CBL) FOR EXPORT-POST
000377*                               TO PICK UP.
000378*--------------------------------------------------------------
000380*  THIS PROGRAM POSTS ONE NIGHT'S GOODS-RECEIPT (IMPORT)
000390*  VOUCHERS.  HEADERS AND THEIR DETAIL LINES ARRIVE AS TWO
000400*  SEPARATE FILES, BOTH IN ASCENDING VOUCHER-ID ORDER; THE
000410*  DETAIL FILE IS READ ONE LINE AHEAD AND MATCHED TO ITS
000420*  HEADER BY IMD-IMPORT-ID.  EACH VOUCHER'S REQUESTED ACTION
000430*  (APPROVE / CONFIRM / REJECT / CANCEL) DRIVES THE STATUS
000440*  LIFECYCLE; A CONFIRM POSTS THE RECEIPT QUANTITIES TO THE
000450*  STOCK MASTER, AUTO-CREATING A STOCK LINE WHEN ONE DOES NOT
000460*  YET EXIST FOR THE PRODUCT/STORE.
000470*--------------------------------------------------------------
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540
000550     COPY "SLIMPH.CBL".
000560     COPY "SLIMPD.CBL".
000570     COPY "SLSTOCK.CBL".
000580     COPY "SLVRPT.CBL".
000585     COPY "SLVRTOT.CBL".
000590     COPY "SLERRLOG.CBL".
000600
000610 DATA DIVISION.
000620 FILE SECTION.
000630
000640     COPY "FDIMPH.CBL".
000650     COPY "FDIMPD.CBL".
000660     COPY "FDSTOCK.CBL".
000670     COPY "FDVRPT.CBL".
000675     COPY "FDVRTOT.CBL".
000680     COPY "FDERRLOG.CBL".
000690
000700 WORKING-STORAGE SECTION.
000710
000720     COPY "WSSTOCK.CBL".
000730     COPY "WSLINBUF.CBL".
000740     COPY "WSVALLIN.CBL".
000750     COPY "WSVRPT.CBL".
000755     COPY "WSVRTOT.CBL".
000760     COPY "WSERRLOG.CBL".
000770
000780 01  WS-FILE-STATUSES.
000790     05  WS-IMPH-FILE-STATUS        PIC X(02) VALUE SPACES.
000800         88  WS-IMPH-EOF                VALUE "10".
000810     05  WS-IMPH-OUT-FILE-STATUS    PIC X(02) VALUE SPACES.
000820     05  WS-IMPD-FILE-STATUS        PIC X(02) VALUE SPACES.
000830         88  WS-IMPD-EOF                VALUE "10".
000840     05  FILLER                     PIC X(01) VALUE SPACES.
000850
000860 01  WS-SWITCHES.
000870     05  WS-HEADER-VALID-SW         PIC X(01) VALUE "N".
000880         88  WS-HEADER-VALID            VALUE "Y".
000890     05  WS-CONFIRM-THIS-VOUCHER-SW PIC X(01) VALUE "N".
000900         88  WS-CONFIRM-THIS-VOUCHER    VALUE "Y".
000910     05  WS-ACTION-VALID-SW         PIC X(01) VALUE "N".
000920         88  WS-ACTION-VALID            VALUE "Y".
000930     05  FILLER                     PIC X(01) VALUE SPACES.
000940
000950 01  WS-VOUCHER-WORK-AREA.
000960     05  WS-VOUCHER-TOTAL           PIC S9(13)V9(02) VALUE ZERO.
000970     05  WS-OLD-STATUS              PIC X(10) VALUE SPACES.
000980     05  WS-GEN-CODE-SUFFIX         PIC 9(09) VALUE ZERO.
000990     05  FILLER                     PIC X(01) VALUE SPACES.
001000
001010 01  WS-RUN-COUNTERS.
001020     05  WS-VOUCHERS-READ           PIC 9(07) COMP VALUE ZERO.
001030     05  WS-VOUCHERS-REJECTED       PIC 9(07) COMP VALUE ZERO.
001040     05  WS-VOUCHERS-CANCELLED      PIC 9(07) COMP VALUE ZERO.
001050     05  WS-VOUCHERS-ERRORED        PIC 9(07) COMP VALUE ZERO.
001055     05  WS-VOUCHER-GRAND-TOTAL     PIC S9(13)V9(02) VALUE ZERO.
001060     05  FILLER                     PIC X(01) VALUE SPACES.
001070
001080 01  WS-STATUS-VIEW-AREA.
001085*    RETAINED FOR THE OPERATIONS-CONSOLE AD HOC DISPLAY COMMAND -
001086*    LETS THE NIGHT OPERATOR SPLIT A STATUS VALUE THREE WAYS
001087*    WITHOUT CHANGING THE COPYBOOK WHEN A NEW DEBUG VIEW IS ASKED
001088*    FOR.
001090     05  WS-STATUS-WORK             PIC X(10).
001100     05  WS-STATUS-NUMERIC-VIEW REDEFINES WS-STATUS-WORK.
001110         10  WS-STATUS-FIRST-BYTE   PIC X(01).
001120         10  FILLER                 PIC X(09).
001130     05  WS-STATUS-PACKED-VIEW REDEFINES WS-STATUS-WORK.
001140         10  WS-STATUS-HALF-1       PIC X(05).
001150         10  WS-STATUS-HALF-2       PIC X(05).
001152     05  WS-STATUS-DATE-VIEW REDEFINES WS-STATUS-WORK.
001154         10  WS-STATUS-AS-YYMMDD    PIC 9(06).
001156         10  FILLER                 PIC X(04).
001160     05  FILLER                     PIC X(01) VALUE SPACES.
001170
001180 PROCEDURE DIVISION.
001190
001200 000-MAIN-LINE.
001210
001220     PERFORM 100-OPEN-FILES
001230         THRU 100-EXIT.
001240
001250     PERFORM 150-LOAD-STOCK-TABLE
001260         THRU 150-EXIT.
001270
001280     PERFORM 160-WRITE-REPORT-HEADINGS
001290         THRU 160-EXIT.
001300
001310     PERFORM 310-READ-IMPORT-DETAIL.
001320     PERFORM 210-READ-IMPORT-HEADER.
001330     PERFORM 220-PROCESS-ONE-VOUCHER
001340         THRU 220-EXIT
001350         UNTIL WS-IMPH-EOF.
001360
001370     PERFORM 700-WRITE-CONTROL-BREAK-LINE
001380         THRU 700-EXIT.
001385
001386     PERFORM 710-WRITE-RUN-TOTALS
001387         THRU 710-EXIT.
001390
001400     PERFORM 800-UNLOAD-STOCK-TABLE
001410         THRU 800-EXIT.
001420
001430     PERFORM 900-CLOSE-FILES
001440         THRU 900-CLOSE-EXIT.
001450
001460     STOP RUN.
001470*--------------------------------------------------------------
001480 100-OPEN-FILES.
001500     OPEN INPUT  IMPORT-HDR-FILE.
001510     OPEN INPUT  IMPORT-DET-FILE.
001520     OPEN INPUT  STOCK-MASTER-IN.
001530     OPEN OUTPUT STOCK-MASTER-OUT.
001540     OPEN OUTPUT IMPORT-HDR-FILE-OUT.
001545     OPEN OUTPUT VOUCHER-TOTALS-FILE-1.
001550     OPEN OUTPUT VOUCHER-REPORT-FILE.
001560     OPEN OUTPUT ERROR-LOG-FILE.
001570
001580 100-EXIT.
001590     EXIT.
001600*--------------------------------------------------------------
001610 150-LOAD-STOCK-TABLE.
001620*    BRING THE WHOLE STOCK MASTER INTO WORKING STORAGE ONCE SO
001630*    EVERY LINE ON EVERY VOUCHER CAN BE POSTED WITHOUT RE-
001640*    READING THE MASTER FILE.
001650
001660     MOVE SPACES TO WS-STOCK-IN-STATUS.
001670     PERFORM 155-READ-ONE-STOCK-RECORD.
001680     PERFORM 157-STORE-ONE-STOCK-ENTRY
001690         UNTIL WS-STOCK-IN-EOF.
001700
001710 150-EXIT.
001720     EXIT.
001730*--------------------------------------------------------------
001740 155-READ-ONE-STOCK-RECORD.
001750     READ STOCK-MASTER-IN
001760         AT END
001770             MOVE "10" TO WS-STOCK-IN-STATUS.
001780*--------------------------------------------------------------
001790 157-STORE-ONE-STOCK-ENTRY.
001800     ADD 1 TO WS-STOCK-COUNT.
001810     MOVE STK-PRODUCT-ID-IN TO WS-STK-PRODUCT-ID (WS-STOCK-COUNT).
001820     MOVE STK-STORE-ID-IN   TO WS-STK-STORE-ID   (WS-STOCK-COUNT).
001830     MOVE STK-QUANTITY-IN   TO WS-STK-QUANTITY   (WS-STOCK-COUNT).
001840     MOVE STK-MIN-STOCK-IN  TO WS-STK-MIN-STOCK  (WS-STOCK-COUNT).
001850     MOVE STK-MAX-STOCK-IN  TO WS-STK-MAX-STOCK  (WS-STOCK-COUNT).
001860
001870     PERFORM 155-READ-ONE-STOCK-RECORD.
001880*--------------------------------------------------------------
001890 160-WRITE-REPORT-HEADINGS.
001900     MOVE 1 TO VR-PAGE-NUMBER.
001910     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-TITLE
001920         AFTER ADVANCING PAGE.
001930     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-HEADING-1
001940         AFTER ADVANCING 2 LINES.
001950     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-HEADING-2
001960         AFTER ADVANCING 1 LINES.
001970
001980 160-EXIT.
001990     EXIT.
002000*--------------------------------------------------------------
002010 210-READ-IMPORT-HEADER.
002020     READ IMPORT-HDR-FILE
002030         AT END
002040             MOVE "10" TO WS-IMPH-FILE-STATUS.
002050*--------------------------------------------------------------
002060 220-PROCESS-ONE-VOUCHER.
002070     ADD 1 TO WS-VOUCHERS-READ.
002080     MOVE IMH-STATUS TO WS-OLD-STATUS.
002090     MOVE "N" TO WS-CONFIRM-THIS-VOUCHER-SW.
002100     MOVE ZERO TO WS-VOUCHER-TOTAL.
002110     MOVE ZERO TO WS-LB-COUNT.
002120
002121     PERFORM 225-DEFAULT-VOUCHER-CODE
002122         THRU 225-EXIT.
002123
002130     PERFORM 230-VALIDATE-HEADER
002140         THRU 230-EXIT.
002150
002160     PERFORM 240-BUFFER-AND-VALUE-LINES
002170         THRU 240-EXIT
002180         UNTIL IMD-IMPORT-ID NOT = IMH-ID
002190            OR WS-IMPD-EOF.
002200
002210     IF WS-HEADER-VALID
002220         PERFORM 250-APPLY-ACTION
002230             THRU 250-EXIT
002240         IF WS-ACTION-VALID AND WS-CONFIRM-THIS-VOUCHER
002250             PERFORM 260-POST-LINES-TO-STOCK
002260                 THRU 260-EXIT
002270         END-IF
002280     ELSE
002290         ADD 1 TO WS-VOUCHERS-ERRORED
002300     END-IF.
002310
002320     PERFORM 280-WRITE-HEADER-OUT
002330         THRU 280-EXIT.
002340
002350     PERFORM 900-WRITE-VOUCHER-REPORT-LINE
002360         THRU 900-EXIT.
002370
002380     PERFORM 210-READ-IMPORT-HEADER.
002390
002400 220-EXIT.
002410     EXIT.
002412*--------------------------------------------------------------
002414*    2016-03-07  DHQ  QLK-0901  A VOUCHER ARRIVING WITH NO CODE
002415*                               IS STAMPED WITH A GENERATED ONE
002416*                               BEFORE ANYTHING ELSE LOOKS AT IT,
002417*                               SO THE ERROR LOG AND THE VOUCHER
002418*                               REPORT NEVER PRINT A BLANK CODE.
002419 225-DEFAULT-VOUCHER-CODE.
002421     IF IMH-CODE = SPACES
002422         MOVE IMH-ID TO WS-GEN-CODE-SUFFIX
002423         STRING "PNNCC" WS-GEN-CODE-SUFFIX DELIMITED BY SIZE
002424             INTO IMH-CODE
002425     END-IF.
002426
002427 225-EXIT.
002428     EXIT.
002429*--------------------------------------------------------------
002430 230-VALIDATE-HEADER.
002440     MOVE "Y" TO WS-HEADER-VALID-SW.
002450
002460     IF IMH-STORE-ID = ZERO OR IMH-SUPPLIER-ID = ZERO
002470         MOVE "N" TO WS-HEADER-VALID-SW
002480         MOVE "IMPORT-POST" TO ERL-PROGRAM-ID
002490         MOVE IMH-DATE      TO ERL-RUN-DATE
002500         MOVE IMH-CODE      TO ERL-CODE
002510         MOVE "MISSING STORE ID OR SUPPLIER ID" TO ERL-MESSAGE
002520         PERFORM 900-WRITE-ERROR-LOG-LINE
002540     END-IF.
002550
002560 230-EXIT.
002570     EXIT.
002580*--------------------------------------------------------------
002590 240-BUFFER-AND-VALUE-LINES.
002600     IF WS-LB-COUNT < WS-LB-MAX-LINES
002610         ADD 1 TO WS-LB-COUNT
002620         MOVE IMD-PRODUCT-ID   TO WS-LB-PRODUCT-ID   (WS-LB-COUNT)
002630         MOVE IMD-QUANTITY     TO WS-LB-QUANTITY     (WS-LB-COUNT)
002640         MOVE IMD-UNIT-PRICE   TO WS-LB-UNIT-PRICE   (WS-LB-COUNT)
002650         MOVE IMD-DISCOUNT-PCT TO WS-LB-DISCOUNT-PCT (WS-LB-COUNT)
002660         MOVE "N"              TO WS-LB-SKIP-SW      (WS-LB-COUNT)
002670
002680         IF IMD-STORE-ID = ZERO
002690             MOVE IMH-STORE-ID TO WS-LB-STORE-ID (WS-LB-COUNT)
002700         ELSE
002710             MOVE IMD-STORE-ID TO WS-LB-STORE-ID (WS-LB-COUNT)
002720         END-IF
002730
002740         IF IMD-QUANTITY NOT > ZERO OR IMD-UNIT-PRICE = ZERO
002750             MOVE "Y" TO WS-LB-SKIP-SW (WS-LB-COUNT)
002760         ELSE
002770             MOVE WS-LB-UNIT-PRICE   (WS-LB-COUNT) TO WS-VAL-UNIT-PRICE
002780             MOVE WS-LB-QUANTITY     (WS-LB-COUNT) TO WS-VAL-QUANTITY
002790             MOVE WS-LB-DISCOUNT-PCT (WS-LB-COUNT) TO WS-VAL-DISCOUNT-PCT
002800             PERFORM 750-VALUE-ONE-LINE
002820             MOVE WS-VAL-LINE-VALUE TO WS-LB-LINE-VALUE (WS-LB-COUNT)
002830             ADD WS-VAL-LINE-VALUE TO WS-VOUCHER-TOTAL
002840         END-IF
002850     END-IF.
002860
002870     PERFORM 310-READ-IMPORT-DETAIL.
002880
002890 240-EXIT.
002900     EXIT.
002910*--------------------------------------------------------------
002920 250-APPLY-ACTION.
002930     MOVE "N" TO WS-ACTION-VALID-SW.
002940
002950     EVALUATE TRUE
002960         WHEN IMH-ACTION-APPROVE
002970             IF IMH-STATUS-PENDING
002980                 MOVE "APPROVED" TO IMH-STATUS
002990                 MOVE "Y" TO WS-ACTION-VALID-SW
003000             END-IF
003010         WHEN IMH-ACTION-CONFIRM
003020             IF IMH-STATUS-APPROVED
003030                 MOVE "IMPORTED" TO IMH-STATUS
003040                 MOVE "Y" TO WS-ACTION-VALID-SW
003050                 MOVE "Y" TO WS-CONFIRM-THIS-VOUCHER-SW
003060             END-IF
003070         WHEN IMH-ACTION-REJECT
003080             IF IMH-STATUS-PENDING
003090                 MOVE "REJECTED" TO IMH-STATUS
003100                 MOVE "Y" TO WS-ACTION-VALID-SW
003110                 ADD 1 TO WS-VOUCHERS-REJECTED
003120             END-IF
003130         WHEN IMH-ACTION-CANCEL
003140             IF IMH-STATUS-PENDING
003150                 MOVE "CANCELLED" TO IMH-STATUS
003160                 MOVE "Y" TO WS-ACTION-VALID-SW
003170                 ADD 1 TO WS-VOUCHERS-CANCELLED
003180             END-IF
003190         WHEN IMH-ACTION-NONE
003200             MOVE "Y" TO WS-ACTION-VALID-SW
003210         WHEN OTHER
003220             CONTINUE
003230     END-EVALUATE.
003240
003250     IF NOT WS-ACTION-VALID
003260         MOVE "IMPORT-POST" TO ERL-PROGRAM-ID
003270         MOVE IMH-DATE      TO ERL-RUN-DATE
003280         MOVE IMH-CODE      TO ERL-CODE
003290         MOVE "INVALID STATUS TRANSITION FOR REQUESTED ACTION" TO ERL-MESSAGE
003300         PERFORM 900-WRITE-ERROR-LOG-LINE
003320     END-IF.
003330
003340 250-EXIT.
003350     EXIT.
003360*--------------------------------------------------------------
003370 260-POST-LINES-TO-STOCK.
003380     MOVE ZERO TO WS-LB-SUB.
003390     PERFORM 265-POST-ONE-LINE-TO-STOCK
003400         VARYING WS-LB-SUB FROM 1 BY 1
003410         UNTIL WS-LB-SUB > WS-LB-COUNT.
003420
003430 260-EXIT.
003440     EXIT.
003450*--------------------------------------------------------------
003460 265-POST-ONE-LINE-TO-STOCK.
003470     IF WS-LB-QUANTITY (WS-LB-SUB) > ZERO
003480    AND WS-LB-STORE-ID (WS-LB-SUB) NOT = ZERO
003490         MOVE WS-LB-PRODUCT-ID (WS-LB-SUB) TO WS-SRCH-PRODUCT-ID
003500         MOVE WS-LB-STORE-ID   (WS-LB-SUB) TO WS-SRCH-STORE-ID
003510         PERFORM 800-FIND-STOCK-ENTRY
003530         IF NOT WS-STOCK-FOUND
003540             PERFORM 810-CREATE-STOCK-ENTRY
003560         END-IF
003570         ADD WS-LB-QUANTITY (WS-LB-SUB)
003580             TO WS-STK-QUANTITY (WS-STOCK-SUB)
003590     END-IF.
003600*--------------------------------------------------------------
003610 280-WRITE-HEADER-OUT.
003620     MOVE IMH-ID          TO IMH-ID-OUT.
003630     MOVE IMH-ACTION      TO IMH-ACTION-OUT.
003640     MOVE IMH-CODE        TO IMH-CODE-OUT.
003650     MOVE IMH-TYPE        TO IMH-TYPE-OUT.
003660     MOVE IMH-STATUS      TO IMH-STATUS-OUT.
003670     MOVE IMH-DATE        TO IMH-DATE-OUT.
003680     MOVE IMH-STORE-ID    TO IMH-STORE-ID-OUT.
003690     MOVE IMH-SUPPLIER-ID TO IMH-SUPPLIER-ID-OUT.
003700     MOVE IMH-NOTE        TO IMH-NOTE-OUT.
003710     WRITE IMPORT-HEADER-RECORD-OUT.
003720
003730 280-EXIT.
003740     EXIT.
003750*--------------------------------------------------------------
003760 310-READ-IMPORT-DETAIL.
003770     READ IMPORT-DET-FILE
003780         AT END
003790             MOVE "10" TO WS-IMPD-FILE-STATUS
003800             MOVE HIGH-VALUES TO IMD-IMPORT-ID.
003810*--------------------------------------------------------------
003820 700-WRITE-CONTROL-BREAK-LINE.
003830     MOVE "IMPORT VOUCHERS"  TO VR-CB-DESCRIPTION.
003840     MOVE WS-VOUCHERS-READ   TO VR-CB-COUNT.
003850     MOVE WS-VOUCHER-GRAND-TOTAL TO VR-CB-TOTAL.
003860     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-CONTROL-BREAK
003870         AFTER ADVANCING 2 LINES.
003880
003890 700-EXIT.
003900     EXIT.
003901*--------------------------------------------------------------
003902*    2016-05-16  DHQ  QLK-0918  WRITES THIS PROGRAM'S OWN RUN
003903*                               FIGURES TO THE CARRY FILE SO
003904*                               EXPORT-POST CAN ADD ITS OWN AND
003905*                               PASS A RUNNING TOTAL ON TO
003906*                               CHECK-POST FOR THE GRAND-TOTAL
003907*                               LINE ON VOUCHRPT.
003908 710-WRITE-RUN-TOTALS.
003909     MOVE WS-VOUCHERS-READ      TO VRT1-COUNT.
003910     MOVE WS-VOUCHER-GRAND-TOTAL TO VRT1-TOTAL.
003911     MOVE WS-VOUCHERS-REJECTED  TO VRT1-REJECTED-COUNT.
003912     MOVE WS-VOUCHERS-CANCELLED TO VRT1-CANCELLED-COUNT.
003913     MOVE WS-VOUCHERS-ERRORED   TO VRT1-ERROR-COUNT.
003914     WRITE VOUCHER-TOTALS-RECORD-1.
003915
003916 710-EXIT.
003917     EXIT.
003918*--------------------------------------------------------------
003920 800-UNLOAD-STOCK-TABLE.
003930     MOVE ZERO TO WS-STOCK-SUB.
003940     PERFORM 805-WRITE-ONE-STOCK-ENTRY
003950         VARYING WS-STOCK-SUB FROM 1 BY 1
003960         UNTIL WS-STOCK-SUB > WS-STOCK-COUNT.
003970
003980 800-EXIT.
003990     EXIT.
004000*--------------------------------------------------------------
004010 805-WRITE-ONE-STOCK-ENTRY.
004020     MOVE WS-STK-PRODUCT-ID (WS-STOCK-SUB) TO STK-PRODUCT-ID-OUT.
004030     MOVE WS-STK-STORE-ID   (WS-STOCK-SUB) TO STK-STORE-ID-OUT.
004040     MOVE WS-STK-QUANTITY   (WS-STOCK-SUB) TO STK-QUANTITY-OUT.
004050     MOVE WS-STK-MIN-STOCK  (WS-STOCK-SUB) TO STK-MIN-STOCK-OUT.
004060     MOVE WS-STK-MAX-STOCK  (WS-STOCK-SUB) TO STK-MAX-STOCK-OUT.
004070     WRITE STOCK-RECORD-OUT.
004080*--------------------------------------------------------------
004090 900-WRITE-VOUCHER-REPORT-LINE.
004100     MOVE "IMPORT"     TO VR-D-KIND.
004110     MOVE IMH-CODE     TO VR-D-CODE.
004120     MOVE IMH-STORE-ID TO VR-D-STORE.
004130     MOVE WS-OLD-STATUS TO VR-D-OLD-STATUS.
004140     MOVE IMH-STATUS   TO VR-D-NEW-STATUS.
004150     MOVE WS-VOUCHER-TOTAL TO VR-D-VALUE.
004160     WRITE VOUCHER-REPORT-RECORD FROM WS-VRPT-DETAIL
004170         AFTER ADVANCING 1 LINES.
004180
004190     ADD 1             TO VR-GRAND-COUNT.
004200     ADD WS-VOUCHER-TOTAL TO WS-VOUCHER-GRAND-TOTAL.
004210
004220 900-EXIT.
004230     EXIT.
004240*--------------------------------------------------------------
004250     COPY "PLVALLIN.CBL".
004260     COPY "PLSTKFND.CBL".
004270     COPY "PLERRLOG.CBL".
004280*--------------------------------------------------------------
004290 900-CLOSE-FILES.
004300     CLOSE IMPORT-HDR-FILE.
004310     CLOSE IMPORT-HDR-FILE-OUT.
004320     CLOSE IMPORT-DET-FILE.
004330     CLOSE STOCK-MASTER-IN.
004340     CLOSE STOCK-MASTER-OUT.
004345     CLOSE VOUCHER-TOTALS-FILE-1.
004350     CLOSE VOUCHER-REPORT-FILE.
004360     CLOSE ERROR-LOG-FILE.
004370
004380 900-CLOSE-EXIT.
004390     EXIT.
