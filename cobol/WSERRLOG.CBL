000010*--------------------------------------------------------------
000020* WSERRLOG.CBL  -  WORK AREA FOR THE SHARED ERROR-LOG WRITER
000030*               IN PLERRLOG.CBL.  CALLER LOADS THE PROGRAM-ID,
000040*               VOUCHER/CHECK CODE AND MESSAGE TEXT AND
000050*               PERFORMS 900-WRITE-ERROR-LOG-LINE.
000060*   1999-02-18  RVC  QLK-0121  ORIGINAL COPYBOOK.
000070*--------------------------------------------------------------
000080 77  WS-ERRLOG-FILE-STATUS      PIC X(02) VALUE SPACES.
000090
000100 01  WS-ERRLOG-LINE.
000110     05  ERL-PROGRAM-ID         PIC X(12).
000120     05  FILLER                 PIC X(02) VALUE SPACES.
000130     05  ERL-RUN-DATE           PIC 9(08).
000140     05  FILLER                 PIC X(02) VALUE SPACES.
000150     05  ERL-CODE               PIC X(20).
000160     05  FILLER                 PIC X(02) VALUE SPACES.
000170     05  ERL-MESSAGE            PIC X(80).
000180     05  FILLER                 PIC X(06) VALUE SPACES.
