000010*--------------------------------------------------------------
000020* FDVRTOT.CBL  -  FDs FOR THE TWO VOUCHER-REPORT RUNNING-TOTAL
000030*               CARRY FILES.  FILE-1 CARRIES IMPORT-POST'S OWN
000040*               COUNT, MONEY TOTAL AND REJECT/CANCEL/ERROR
000050*               COUNTS FORWARD TO EXPORT-POST; EXPORT-POST ADDS
000060*               ITS OWN AND WRITES THE COMBINED FIGURES TO
000070*               FILE-2 FOR CHECK-POST, WHICH ADDS ITS OWN AND
000080*               PRINTS THE GRAND TOTAL.
000090*   2016-05-16  DHQ  QLK-0918  ORIGINAL COPYBOOK.
000100*--------------------------------------------------------------
000110 FD  VOUCHER-TOTALS-FILE-1
000120     LABEL RECORDS ARE STANDARD.
000130
000140 01  VOUCHER-TOTALS-RECORD-1.
000150     05  VRT1-COUNT                 PIC 9(07).
000160     05  VRT1-TOTAL                 PIC S9(13)V9(02).
000170     05  VRT1-REJECTED-COUNT        PIC 9(07).
000180     05  VRT1-CANCELLED-COUNT       PIC 9(07).
000190     05  VRT1-ERROR-COUNT           PIC 9(07).
000200     05  FILLER                     PIC X(10).
000210
000220 FD  VOUCHER-TOTALS-FILE-2
000230     LABEL RECORDS ARE STANDARD.
000240
000250 01  VOUCHER-TOTALS-RECORD-2.
000260     05  VRT2-COUNT                 PIC 9(07).
000270     05  VRT2-TOTAL                 PIC S9(13)V9(02).
000280     05  VRT2-REJECTED-COUNT        PIC 9(07).
000290     05  VRT2-CANCELLED-COUNT       PIC 9(07).
000300     05  VRT2-ERROR-COUNT           PIC 9(07).
000310     05  FILLER                     PIC X(10).
