000010*--------------------------------------------------------------
000020* SLIMPH.CBL  -  SELECT FOR THE GOODS-RECEIPT (IMPORT) HEADER
000030*               FILE.  SHARED BY IMPORT-POST AND STOCK-REPORT.
000040*   1998-11-04  RVC  QLK-0101  ORIGINAL COPYBOOK.
000050*   2003-02-18  TLN  QLK-0340  CHANGED TO LINE SEQUENTIAL FOR
000060*                               THE NEW NIGHTLY FEED LAYOUT.
000070*   2009-09-02  DHQ  QLK-0640  ADDED THE -OUT SELECT - LINE
000080*                               SEQUENTIAL FILES CANNOT BE
000090*                               REWRITTEN, SO IMPORT-POST WRITES
000100*                               THE POSTED STATUS TO A NEW FILE
000110*                               THAT STOCK-REPORT READS INSTEAD
000120*                               OF THE ORIGINAL FEED.
000130*--------------------------------------------------------------
000140     SELECT IMPORT-HDR-FILE ASSIGN TO "IMPORTHDR"
000150         ORGANIZATION IS LINE SEQUENTIAL
000160         FILE STATUS IS WS-IMPH-FILE-STATUS.
000170
000180     SELECT IMPORT-HDR-FILE-OUT ASSIGN TO "IMPORTHDR.NEW"
000190         ORGANIZATION IS LINE SEQUENTIAL
000200         FILE STATUS IS WS-IMPH-OUT-FILE-STATUS.
