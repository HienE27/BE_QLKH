000010*--------------------------------------------------------------
000020* FDERRLOG.CBL  -  FD FOR THE ERROR-LOG FILE.
000030*   1999-02-18  RVC  QLK-0121  ORIGINAL COPYBOOK.
000040*--------------------------------------------------------------
000050 FD  ERROR-LOG-FILE
000060     LABEL RECORDS ARE STANDARD.
000070
000080 01  ERROR-LOG-RECORD           PIC X(132).
